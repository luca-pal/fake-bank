000010   IDENTIFICATION              DIVISION.
000020*-----------------------------------------------------------------
000030   PROGRAM-ID.                 ACCOUNT-BATCH-POST.
000040   AUTHOR.                     R. F. HOLLOWAY.
000050   INSTALLATION.               DATA PROCESSING CENTER.
000060   DATE-WRITTEN.               MARCH 11, 1987.
000070   DATE-COMPILED.
000080   SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000090                              ONLY.  CONTAINS CUSTOMER ACCOUNT AND
000100                               PIN DATA.  NOT FOR DISTRIBUTION
000110                               OUTSIDE THE DATA PROCESSING CENTER.
000120*****************************************************************
000130*  PURPOSE  :  NIGHTLY BATCH POSTING RUN FOR THE FAKE BANK
000140*              PERSONAL ACCOUNT SYSTEM.  LOADS THE ACCOUNT MASTER
000150*              INTO A WORKING TABLE, APPLIES EACH TRANSACTION ON
000160*              THE TRANSACTION FILE IN THE ORDER IT ARRIVED, THEN
000170*              REWRITES THE MASTER AND PRINTS THE TRANSACTION
000180*              REGISTER WITH END-OF-RUN CONTROL TOTALS.
000190*  INPUT    :  ACCTMSTR  - PRIOR-NIGHT ACCOUNT MASTER (SEQUENTIAL)
000200*              TRANSIN   - TRANSACTION REQUESTS, ARRIVAL ORDER
000210*  OUTPUT   :  ACCTMSTO  - THIS-NIGHT ACCOUNT MASTER (SEQUENTIAL)
000220*              RPTOUT    - PRINTED TRANSACTION REGISTER
000230*  CALLS    :  LUHN-CHECK-DIGIT - ACCOUNT NUMBER CHECKSUM ROUTINE
000240*  REQUEST TYPES HANDLED, ONE 300-PROCESS-* PARAGRAPH EACH:
000250*              CREATE, BALANCE INQUIRY, DEPOSIT, WITHDRAW,
000260*              TRANSFER, CLOSE.
000270*****************************************************************
000280*  MAINTENANCE HISTORY
000290*  DATE      BY   REQUEST     DESCRIPTION
000300*  --------  ---  ----------  ---------------------------------
000310*  03/11/87  RFH  INIT        ORIGINAL PROGRAM.  MASTER AND
000320*                             TRANSACTION FILES BOTH SORTED ON
000330*                             ACCOUNT NUMBER, PROCESSED AS A
000340*                             BALANCE-LINE MATCH/MERGE.
000350*  09/22/88  RFH  DPC-0117    TRANSACTION FILE IS NO LONGER
000360*                             SORTED - BRANCH TERMINALS NOW FEED
000370*                             REQUESTS IN ARRIVAL ORDER.  REPLACED
000380*                             THE MATCH/MERGE WITH AN IN-MEMORY
000390*                             ACCOUNT TABLE AND KEYED SEARCH.  SEE
000400*                             CREATE, TRANSFER AND CLOSE, WHICH
000410*                             WERE ADDED TO DEPOSIT AND WITHDRAW.
000420*  06/14/91  TLW  DPC-0288    ADDED THE CREATED-AT TIMESTAMP AND
000430*                             THE RANDOM ACCOUNT NUMBER / PIN
000440*                             GENERATOR FOR NEW ACCOUNTS.  CALLS
000450*                             LUHN-CHECK-DIGIT FOR THE CHECKSUM.
000460*  01/09/92  TLW  DPC-0313    ADDED THE BALANCE INQUIRY REQUEST
000470*                             TYPE.  NO PASSWORD CHECK IS DONE
000480*                             HERE - TELLER TERMINALS VALIDATE THE
000490*                             PIN BEFORE THE REQUEST REACHES THIS
000500*                             RUN.
000510*  04/02/95  TLW  DPC-0402    REPLACED THE FIXED-LENGTH ACCOUNT
000520*                             TABLE WITH OCCURS DEPENDING ON -
000530*                             BRANCH VOLUME HAD OUTGROWN THE 500-
000540*                             ROW TABLE TWICE THIS YEAR.
000550*  02/18/99  MDK  Y2K-0041    YEAR 2000 REVIEW - ACCT-CR-YEAR ANDY2K0041
000560*                             CRT-DATE-8 ARE ALREADY 4-DIGIT AND Y2K0041
000570*                             8-DIGIT CENTURY-SAFE FIELDS.  NO   Y2K0041
000580*                             CHANGE.                            Y2K0041
000590*  11/02/03  PJS  DPC-0455    MOVED THE CONTROL-BREAK TOTALS OUT
000600*                             OF THE OLD END-OF-DAY SUMMARY RUN
000610*                             AND INTO THIS ONE, SO THE REGISTER
000620*                             SHOWS COUNTS AND NET AMOUNTS THE
000630*                             SAME NIGHT.
000640*  08/19/04  DRV  DPC-0512    INTERNAL AUDIT FOUND THE STATUS
000650*                             COLUMN TRUNCATING LONGER REJECT
000660*                             REASONS AND THE REJECT WORDING
000670*                             DRIFTING FROM THE STANDARD LIST IN
000680*                             THE OPERATIONS RUN BOOK.  WIDENED
000690*                             RPT-STATUS AND RESTATED EVERY
000700*                             REJECT REASON TO MATCH THE RUN
000710*                             BOOK WORD FOR WORD - SEE EACH
000720*                             300-PROCESS-* PARAGRAPH BELOW.
000730*  09/02/04  DRV  DPC-0517    AUDIT ALSO FOUND TRANSFER REJECTING
000740*                             ON A NON-POSITIVE AMOUNT, WHICH IS
000750*                             NOT ONE OF THE FOUR APPROVED
000760*                             TRANSFER EDITS IN THE RUN BOOK.
000770*                             REMOVED THE EXTRA EDIT SO TRANSFER
000780*                             CHECKS ONLY THE FOUR ON RECORD.
000790*  09/09/04  DRV  DPC-0519    SAME AUDIT ASKED FOR MORE IN-LINE
000800*                             COMMENTARY THROUGH THE PROCEDURE
000810*                             DIVISION SO THE NEXT REVIEW DOES
000820*                             NOT HAVE TO RE-DERIVE THE EDIT
000830*                             ORDER AND THE STATUS-TEXT RULES
000840*                             FROM THE CODE ALONE.  ADDED
000850*                             PARAGRAPH-LEVEL NOTES THROUGHOUT -
000860*                             NO LOGIC CHANGED BY THIS ENTRY.
000870*  09/22/04  DRV  DPC-0521    AUDIT SIGNED OFF ON DPC-0512,
000880*                             DPC-0517 AND DPC-0519 AS ONE
000890*                             CLOSED FINDING.  NO FURTHER WORK
000900*                             EXPECTED AGAINST THIS FINDING -
000910*                             FUTURE CHANGES SHOULD OPEN A NEW
000920*                             REQUEST NUMBER RATHER THAN REUSE
000930*                             ANY OF THE FOUR ABOVE.
000940*****************************************************************
000950*  DATA-NAME CONVENTIONS USED IN THIS PROGRAM -
000960*  TAB-    IN-MEMORY ACCOUNT TABLE ROW FIELDS (ACCOUNT-TABLE)
000970*  RPT-    FIELDS ON ONE OF THE PRINTED REGISTER LINES
000980*  TXN-    FIELDS COMING FROM THE INBOUND TRANSACTION RECORD
000990*  ACCT-   FIELDS ON THE ACCOUNT MASTER RECORD (SEE ACCTRECORD)
001000*  OACC-   FIELDS ON THE OUTBOUND ACCOUNT MASTER RECORD
001010*  CRT-    CURRENT RUN DATE/TIME WORK FIELDS
001020*  NAT-    NEW-ACCOUNT-TIMESTAMP WORK FIELDS
001030*  LCP-    LINKAGE PARAMETERS PASSED TO LUHN-CHECK-DIGIT
001040*  CANDIDATE-  A NEW ACCOUNT NUMBER OR PIN BEFORE IT IS ACCEPTED
001050*****************************************************************
001060   ENVIRONMENT                 DIVISION.
001070*-----------------------------------------------------------------
001080   CONFIGURATION               SECTION.
001090   SOURCE-COMPUTER.            DPC-3090.
001100   OBJECT-COMPUTER.            DPC-3090.
001110   SPECIAL-NAMES.
001120*  C01 IS THE FORMS-CONTROL CHANNEL PUNCHED ON THE REGISTER
001130*  FORM AT THE TOP-OF-PAGE POSITION - USED BY THE REPORT
001140*  PARAGRAPHS BELOW TO SKIP CLEANLY TO A NEW PAGE.
001150       C01 IS TOP-OF-FORM
001160*  NUMERIC-DIGIT IS DECLARED FOR POSSIBLE FUTURE CLASS TESTS
001170*  ON RAW TRANSACTION TEXT FIELDS - NOT CURRENTLY REFERENCED
001180*  BY ANY PARAGRAPH IN THIS PROGRAM.
001190       CLASS NUMERIC-DIGIT IS '0' THRU '9'.
001200*****************************************************************
001210   INPUT-OUTPUT                SECTION.
001220   FILE-CONTROL.
001230*  ACCOUNT-MASTER - THE PRIOR-NIGHT ACCOUNT MASTER, READ ONCE
001240*  AT THE START OF THE RUN AND NEVER REOPENED.
001250       SELECT  ACCOUNT-MASTER
001260               ASSIGN TO ACCTMSTR
001270               ORGANIZATION IS LINE SEQUENTIAL.
001280
001290*  TRANSACTION-IN - THE NIGHT'S FEED FROM THE BRANCH TELLER
001300*  TERMINALS, IN ARRIVAL ORDER SINCE DPC-0117.
001310       SELECT  TRANSACTION-IN
001320               ASSIGN TO TRANSIN
001330               ORGANIZATION IS LINE SEQUENTIAL.
001340
001350*  ACCOUNT-MASTER-OUT - TONIGHT'S MASTER, WRITTEN FRESH FROM
001360*  THE IN-MEMORY TABLE AT END OF RUN.  SEE 300-REWRITE-
001370*  ACCOUNT-MASTER-TABLE.
001380       SELECT  ACCOUNT-MASTER-OUT
001390               ASSIGN TO ACCTMSTO
001400               ORGANIZATION IS LINE SEQUENTIAL.
001410
001420*  REPORT-OUT - THE PRINTED TRANSACTION REGISTER, ONE LINE PER
001430*  TRANSACTION PLUS THE END-OF-RUN CONTROL-BREAK BLOCK.
001440       SELECT  REPORT-OUT
001450               ASSIGN TO RPTOUT
001460               ORGANIZATION IS LINE SEQUENTIAL.
001470*****************************************************************
001480   DATA                        DIVISION.
001490*-----------------------------------------------------------------
001500   FILE                        SECTION.
001510*  91-BYTE RECORD MATCHES THE ACCOUNT-RECORD LAYOUT IN THE
001520*  SHARED COPYBOOK - SEE ITS OWN HEADER FOR THE FIELD-BY-FIELD
001530*  BREAKDOWN AND MAINTENANCE HISTORY.
001540   FD  ACCOUNT-MASTER
001550       RECORD CONTAINS 91 CHARACTERS.
001560   COPY "C:\Copybooks\AcctRecord.cpy".
001570
001580*  90-BYTE TRANSACTION RECORD - SEE TRANRECORD.CPY FOR THE
001590*  REQUEST-TYPE LAYOUT AND THE 88 LEVELS TESTED THROUGHOUT
001600*  200-APPLY-TRANSACTIONS BELOW.
001610   FD  TRANSACTION-IN
001620       RECORD CONTAINS 90 CHARACTERS.
001630   COPY "C:\Copybooks\TranRecord.cpy".
001640
001650*  SAME COPYBOOK AS ACCOUNT-MASTER ABOVE, RENAMED VIA REPLACING
001660*  SO THE TWO FDS DO NOT COLLIDE ON THE SAME DATA-NAMES - A
001670*  SINGLE COBOL PROGRAM CANNOT DEFINE ACCOUNT-RECORD TWICE.
001680   FD  ACCOUNT-MASTER-OUT
001690       RECORD CONTAINS 91 CHARACTERS.
001700   COPY "C:\Copybooks\AcctRecord.cpy"
001710       REPLACING  ==ACCOUNT-RECORD==   BY  ==ACCOUNT-RECORD-OUT==
001720                  ==ACCT-==            BY  ==OACC-==.
001730
001740*  THE DETAIL LINE BELOW IS THE WIDEST OF THE REPORT LAYOUTS -
001750*  91 BYTES, PER THE ACCOUNT-NUMBER/TYPE/AMOUNT/BALANCE/STATUS
001760*  COLUMN WIDTHS IN THE RUN BOOK - SO THE FD IS SIZED TO IT.
001770*  THE SHORTER TITLE, HEADER, TOTALS AND FOOTER LINES ARE MOVED
001780*  INTO THIS SAME RECORD AND WRITTEN WITH TRAILING SPACES.
001790   FD  REPORT-OUT
001800       RECORD CONTAINS 91 CHARACTERS.
001810   01  ACCT-RPT-RECORD                PIC X(91).
001820*****************************************************************
001830   WORKING-STORAGE             SECTION.
001840*****************************************************************
001850*  EOF SWITCHES AND FOUND/NOT-FOUND SWITCHES.  BINARY PER SHOP
001860*  STANDARD - SEE THE COMP RULE IN THE COPYBOOK HEADER.
001870   01  ACCOUNT-BATCH-SWITCHES.
001880*  SET BY 400-READ-ACCOUNT-MASTER-IN, TESTED BY 300-LOAD-
001890*  ACCOUNT-MASTER-TABLE.
001900       05  MASTER-EOF-SW               PIC X(01)   VALUE 'N'.
001910           88  MASTER-EOF                          VALUE 'Y'.
001920*  SET BY 300-READ-TRANS-FILE-IN, TESTED BY THE MAIN LINE.
001930       05  TRANS-EOF-SW                PIC X(01)   VALUE 'N'.
001940           88  TRANS-EOF                           VALUE 'Y'.
001950*  SET BY 400-SEARCH-ACCOUNT-BY-NUMBER - THE SENDER/PRIMARY
001960*  ACCOUNT ON EVERY REQUEST TYPE.
001970       05  ACCT-FOUND-SW               PIC X(01)   VALUE 'N'.
001980           88  ACCT-FOUND                          VALUE 'Y'.
001990           88  ACCT-NOT-FOUND                      VALUE 'N'.
002000*  SET BY 400-SEARCH-RECEIVER-BY-NUMBER - THE RECEIVING SIDE
002010*  OF A TRANSFER ONLY.
002020       05  RCVR-FOUND-SW               PIC X(01)   VALUE 'N'.
002030           88  RCVR-FOUND                          VALUE 'Y'.
002040           88  RCVR-NOT-FOUND                      VALUE 'N'.
002050*  SET BY 400-VALIDATE-RECEIVER-ACCOUNT - THE LUHN CHECK
002060*  DIGIT RESULT FOR A TRANSFER'S RECEIVER.
002070       05  RCVR-VALID-SW               PIC X(01)   VALUE 'N'.
002080           88  RCVR-CHECKSUM-VALID                 VALUE 'Y'.
002090       05  FILLER                      PIC X(02).
002100*****************************************************************
002110*  RUN COUNTERS AND CONTROL-BREAK ACCUMULATORS.
002120   01  ACCOUNT-BATCH-COUNTERS.
002130*  HIGH-WATER MARK OF THE IN-MEMORY TABLE - GROWS AS THE
002140*  MASTER LOADS AND AGAIN AS EACH CREATE APPENDS A ROW.
002150       05  ACCOUNT-TABLE-COUNT         PIC S9(4)   COMP
002160                                       VALUE ZERO.
002170*  LINES PRINTED SINCE THE LAST TITLE/HEADER PAIR - DRIVES
002180*  400-REPORT-PAGE-SKIP.
002190       05  ACCT-RPT-LINE-COUNT         PIC S9(4)   COMP
002200                                       VALUE ZERO.
002210*  EVERY TRANSACTION READ THIS RUN, PASS OR FAIL.
002220       05  TXN-READ-COUNT              PIC S9(6)   COMP
002230                                       VALUE ZERO.
002240*  SUBSET OF TXN-READ-COUNT WHOSE RPT-STATUS CAME BACK OTHER
002250*  THAN "SUCCESS".
002260       05  TXN-FAILED-COUNT            PIC S9(6)   COMP
002270                                       VALUE ZERO.
002280*  SIX SLOTS, ONE PER TXN-TYPE VALUE - SEE 400-ACCUMULATE-
002290*  CONTROL-TOTALS FOR WHICH SLOT EACH TYPE BUMPS.
002300       05  TXN-TYPE-COUNT-TABLE.
002310           10  TXN-TYPE-COUNT          PIC S9(6)   COMP
002320                                       OCCURS 6 TIMES.
002330   01  ACCOUNT-BATCH-ACCUMULATORS.
002340       05  NET-DEPOSIT-TOTAL           PIC S9(11)V99 COMP-3
002350                                       VALUE ZERO.
002360       05  NET-WITHDRAW-TOTAL          PIC S9(11)V99 COMP-3
002370                                       VALUE ZERO.
002380       05  NET-TRANSFER-TOTAL          PIC S9(11)V99 COMP-3
002390                                       VALUE ZERO.
002400*****************************************************************
002410*  IN-MEMORY ACCOUNT TABLE - THE MASTER FILE IS LOADED HERE ONCE
002420*  AT THE START OF THE RUN (SEE 300-LOAD-ACCOUNT-MASTER-TABLE)
002430*  AND ALL TRANSACTIONS ARE APPLIED AGAINST THIS TABLE BY KEYED
002440*  SEARCH - THE MASTER IS ONLY TOUCHED AGAIN ON THE END-OF-RUN
002450*  REWRITE.  TAB- FIELDS MIRROR THE ACCT- FIELDS OF THE MASTER
002460*  COPYBOOK BUT CARRY THEIR OWN PREFIX SINCE THEY LIVE INSIDE AN
002470*  OCCURS TABLE.
002480   01  ACCOUNT-TABLE.
002490       05  ACCOUNT-TABLE-ENTRY         OCCURS 1 TO 5000 TIMES
002500                                       DEPENDING ON
002510                                       ACCOUNT-TABLE-COUNT
002520                                       INDEXED BY ACCT-IDX,
002530                                       RCVR-IDX.
002540           10  TAB-ACCT-NUMBER         PIC X(16).
002550           10  TAB-ACCT-NUMBER-R   REDEFINES TAB-ACCT-NUMBER.
002560               15  TAB-ACCT-BIN        PIC X(06).
002570               15  TAB-ACCT-BODY       PIC X(09).
002580               15  TAB-ACCT-CHECK-DIGIT PIC X(01).
002590           10  TAB-ACCT-PIN            PIC X(04).
002600           10  TAB-ACCT-HOLDER-NAME    PIC X(40).
002610           10  TAB-ACCT-BALANCE        PIC S9(11)V99 COMP-3.
002620           10  TAB-ACCT-CREATED-AT     PIC X(19).
002630           10  TAB-ROW-STATUS          PIC X(01).
002640               88  TAB-ROW-ACTIVE                  VALUE 'A'.
002650               88  TAB-ROW-DELETED                 VALUE 'D'.
002660           10  FILLER                  PIC X(05).
002670*****************************************************************
002680*  SEPARATE KEY FIELDS FOR THE SENDER-SIDE SEARCH AND THE
002690*  RECEIVER-SIDE SEARCH ON A TRANSFER - SEE 400-SEARCH-ACCOUNT-
002700*  BY-NUMBER AND 400-SEARCH-RECEIVER-BY-NUMBER BELOW.
002710   01  ACCOUNT-LOOKUP-FIELDS.
002720       05  ACCOUNT-LOOKUP-KEY          PIC X(16).
002730       05  RECEIVER-LOOKUP-KEY         PIC X(16).
002740*****************************************************************
002750*  RUN DATE/TIME - USED FOR THE REPORT BANNER AND FOR STAMPING
002760*  ACCT-CREATED-AT ON NEW ACCOUNTS.  ALSO SEEDS THE RANDOM
002770*  NUMBER GENERATOR BELOW.
002780   01  CURRENT-RUN-DATE-TIME.
002790       05  CRT-DATE-8                  PIC 9(08).
002800       05  CRT-DATE-8-R            REDEFINES CRT-DATE-8.
002810           10  CRT-YEAR                PIC 9(04).
002820           10  CRT-MONTH               PIC 9(02).
002830           10  CRT-DAY                 PIC 9(02).
002840       05  CRT-TIME-8                  PIC 9(08).
002850       05  CRT-TIME-8-R            REDEFINES CRT-TIME-8.
002860           10  CRT-HOUR                PIC 9(02).
002870           10  CRT-MINUTE              PIC 9(02).
002880           10  CRT-SECOND              PIC 9(02).
002890           10  CRT-HUNDREDTHS          PIC 9(02).
002900       05  CRT-DAY-OF-WEEK             PIC 9(01).
002910*  BUILT FROM CURRENT-RUN-DATE-TIME BY 300-GET-RUN-DATE-TIME AND
002920*  MOVED STRAIGHT INTO A NEW ROW'S ACCT-CREATED-AT BY 300-
002930*  PROCESS-CREATE - EVERY ACCOUNT OPENED IN THE SAME RUN CARRIES
002940*  THE SAME STAMP, SINCE THE RUN DATE/TIME IS READ ONLY ONCE.
002950   01  NEW-ACCT-TIMESTAMP.
002960       05  NAT-YEAR                    PIC 9(04).
002970       05  FILLER                      PIC X(01)   VALUE '-'.
002980       05  NAT-MONTH                   PIC 9(02).
002990       05  FILLER                      PIC X(01)   VALUE '-'.
003000       05  NAT-DAY                     PIC 9(02).
003010       05  FILLER                      PIC X(01)   VALUE '-'.
003020       05  NAT-HOUR                    PIC 9(02).
003030       05  FILLER                      PIC X(01)   VALUE '.'.
003040       05  NAT-MINUTE                  PIC 9(02).
003050       05  FILLER                      PIC X(01)   VALUE '.'.
003060       05  NAT-SECOND                  PIC 9(02).
003070*  ONE FILLER SLOT PER DAY, INDEXED BY THE DAY-OF-WEEK VALUE
003080*  ACCEPT RETURNS (1 FOR MONDAY THROUGH 7 FOR SUNDAY) VIA THE
003090*  WEEKDAY-NAME REDEFINE BELOW - USED ONLY ON THE REPORT TITLE
003100*  LINE BANNER.
003110   01  WEEKDAY-NAME-TABLE.
003120       05  FILLER  PIC X(09)  VALUE 'MONDAY   '.
003130       05  FILLER  PIC X(09)  VALUE 'TUESDAY  '.
003140       05  FILLER  PIC X(09)  VALUE 'WEDNESDAY'.
003150       05  FILLER  PIC X(09)  VALUE 'THURSDAY '.
003160       05  FILLER  PIC X(09)  VALUE 'FRIDAY   '.
003170       05  FILLER  PIC X(09)  VALUE 'SATURDAY '.
003180       05  FILLER  PIC X(09)  VALUE 'SUNDAY   '.
003190   01  WEEKDAY-NAME-TABLE-R     REDEFINES WEEKDAY-NAME-TABLE.
003200       05  WEEKDAY-NAME                PIC X(09)   OCCURS 7 TIMES.
003210*****************************************************************
003220*  RANDOM NUMBER GENERATOR - LINEAR CONGRUENTIAL METHOD, SEEDED
003230*  FROM THE TIME OF DAY.  NO INTRINSIC FUNCTION IS USED - THE
003240*  DPC STANDARD RUNTIME LIBRARY ON THIS SHOP'S COMPILER PREDATES
003250*  FUNCTION RANDOM.  MODULUS 1,000,000,000 GIVES A 9-DIGIT BODY.
003260   01  RANDOM-NUMBER-WORK.
003270       05  RANDOM-SEED                 PIC S9(9)   COMP.
003280       05  RANDOM-PRODUCT              PIC S9(14)  COMP.
003290       05  RANDOM-QUOTIENT             PIC S9(14)  COMP.
003300       05  RANDOM-PIN-VALUE            PIC 9(04)   COMP.
003310*  A CANDIDATE ACCOUNT NUMBER IS BUILT UP FROM A FIXED SIX-
003320*  DIGIT BIN, A RANDOM NINE-DIGIT BODY AND A LUHN CHECK DIGIT -
003330*  SEE 400-GENERATE-NEW-ACCOUNT-NUMBER.
003340   01  NEW-ACCOUNT-WORK.
003350*  BUILT UP IN THREE PIECES BY 500-TRY-CANDIDATE-ACCT-NUMBER,
003360*  THEN TESTED AGAINST THE TABLE BEFORE IT IS ACCEPTED AND
003370*  COPIED INTO THE NEW ROW BY 300-PROCESS-CREATE.
003380       05  CANDIDATE-ACCT-NUMBER       PIC X(16).
003390       05  CANDIDATE-ACCT-NUMBER-R REDEFINES
003400                                   CANDIDATE-ACCT-NUMBER.
003410           10  CANDIDATE-BIN           PIC X(06).
003420           10  CANDIDATE-BODY          PIC 9(09).
003430           10  CANDIDATE-CHECK-DIGIT   PIC X(01).
003440*  ACCEPTED WITHOUT A COLLISION CHECK - SEE 400-GENERATE-
003450*  NEW-PIN.
003460       05  CANDIDATE-PIN               PIC 9(04).
003470*****************************************************************
003480*  LINKAGE WORK AREA FOR THE CALL TO LUHN-CHECK-DIGIT.  LAID OUT
003490*  TO MATCH LK-LUHN-PARMS IN THE SUBPROGRAM BYTE FOR BYTE.
003500   01  LUHN-CALL-PARMS.
003510*  THE SUBPROGRAM READS THE FIRST 15 DIGITS AND RETURNS THE
003520*  16TH - IT NEVER SEES OR SETS THE FULL 16-DIGIT NUMBER.
003530       05  LCP-PREFIX-15               PIC 9(15).
003540       05  LCP-PREFIX-BREAKDOWN    REDEFINES LCP-PREFIX-15.
003550           10  LCP-PREFIX-BIN          PIC 9(06).
003560           10  LCP-PREFIX-BODY         PIC 9(09).
003570*  RETURNED AS A SINGLE NUMERIC DIGIT; THE X-REDEFINE LETS
003580*  THE CALLER MOVE IT STRAIGHT INTO AN X(01) ACCOUNT-NUMBER
003590*  POSITION WITHOUT AN EXTRA CONVERSION MOVE.
003600       05  LCP-CHECK-DIGIT             PIC 9(01).
003610       05  LCP-CHECK-DIGIT-X       REDEFINES LCP-CHECK-DIGIT
003620                                       PIC X(01).
003630       05  FILLER                      PIC X(01).
003640*****************************************************************
003650*  REPORT PRINT LINES - TITLE, COLUMN HEADER, DETAIL, TOTALS AND
003660*  FOOTER, IN THE FORM WRITTEN FROM.  SEE THE END-OF-DAY REGISTER
003670*  SPECIMEN IN THE OPERATIONS RUN BOOK FOR THE FULL LAYOUT.
003680   01  ACCT-RPT-TITLE-LINE.
003690       05  FILLER                  PIC X(09)  VALUE SPACES.
003700       05  FILLER                  PIC X(31)
003710                           VALUE 'FAKE BANK TRANSACTION REGISTER'.
003720       05  FILLER                  PIC X(06)  VALUE SPACES.
003730       05  FILLER                  PIC X(05)  VALUE 'RUN ('.
003740       05  RPT-TITLE-DAY-NAME      PIC X(09).
003750       05  FILLER                  PIC X(01)  VALUE SPACE.
003760       05  RPT-TITLE-YEAR          PIC 9(04).
003770       05  FILLER                  PIC X(01)  VALUE '/'.
003780       05  RPT-TITLE-MONTH         PIC 9(02).
003790       05  FILLER                  PIC X(01)  VALUE '/'.
003800       05  RPT-TITLE-DAY           PIC 9(02).
003810       05  FILLER                  PIC X(01)  VALUE ')'.
003820*  COLUMN HEADER - LABEL POSITIONS ARE ONE COLUMN RIGHT OF EACH
003830*  MATCHING DETAIL FIELD BELOW SO THE PRINTED HEADING SITS
003840*  CENTERED-ISH OVER A COLUMN OF RIGHT-JUSTIFIED NUMBERS - AN
003850*  OLD PRINTER-SPACING HABIT OF THE ORIGINAL AUTHOR.  DO NOT
003860*  "SQUARE UP" THE COLUMNS WITHOUT CHECKING A REGISTER SAMPLE.
003870   01  ACCT-RPT-HEADER-LINE.
003880       05  FILLER                  PIC X(01)  VALUE SPACES.
003890       05  FILLER                  PIC X(16)
003900                                   VALUE 'ACCOUNT NUMBER'.
003910       05  FILLER                  PIC X(02)  VALUE SPACES.
003920       05  FILLER                  PIC X(10)  VALUE 'TXN TYPE'.
003930       05  FILLER                  PIC X(03)  VALUE SPACES.
003940       05  FILLER                  PIC X(12)  VALUE 'AMOUNT'.
003950*  DPC-0512 - FILLER SHRUNK FROM 4 TO 2 WHEN RPT-AMOUNT LOST A
003960*  COMMA GROUP BELOW, SO "RESULT BALANCE" STAYS ONE COLUMN
003970*  RIGHT OF THE NARROWER AMOUNT FIELD.
003980       05  FILLER                  PIC X(02)  VALUE SPACES.
003990       05  FILLER                  PIC X(14)
004000                                   VALUE 'RESULT BALANCE'.
004010       05  FILLER                  PIC X(02)  VALUE SPACES.
004020       05  FILLER                  PIC X(20)  VALUE 'STATUS'.
004030*  DPC-0512 WIDENED RPT-STATUS TO 30 BYTES - THE OLD 23-BYTE
004040*  FIELD WAS CLIPPING "BAD RECEIVER CHECK DIGIT" AND SIMILAR
004050*  REJECT TEXT.  AMOUNT AND RESULT BALANCE EACH LOST A COMMA
004060*  GROUP TO MAKE ROOM WITHOUT GROWING THE RECORD PAST WHAT THE
004070*  PRINTER'S CARRIAGE-CONTROL FORM ALLOWS FOR THIS REGISTER.
004080*  RPT-STATUS ALWAYS HOLDS ONE OF THE STANDARD PHRASES BELOW,
004090*  LEFT-JUSTIFIED AND SPACE-PADDED TO 30 BYTES - THIS IS THE
004100*  COMPLETE LIST, WORD FOR WORD OUT OF THE OPERATIONS RUN BOOK:
004110*      SUCCESS
004120*      AMOUNT MUST BE POSITIVE
004130*      INSUFFICIENT FUNDS
004140*      INVALID ACCOUNT NUMBER
004150*      SAME ACCOUNT
004160*      RECEIVER NOT FOUND
004170*      UNKNOWN TRANSACTION TYPE
004180*  NO PARAGRAPH IN THIS PROGRAM SHOULD MOVE ANY OTHER WORDING
004190*  INTO RPT-STATUS - A NEW REJECT REASON NEEDS A RUN BOOK
004200*  CHANGE FIRST, THE SAME WAY DPC-0512 REQUIRED ONE.
004210*  DETAIL LINE COLUMN LAYOUT, LEFT TO RIGHT, PER THE RUN BOOK -
004220*  ACCOUNT NUMBER   16 BYTES
004230*  (2 SPACES)
004240*  TXN TYPE         10 BYTES
004250*  (3 SPACES)
004260*  AMOUNT           12 BYTES  SIGNED, 2 DECIMALS, RIGHT-JUST.
004270*  (2 SPACES)
004280*  RESULT BALANCE   14 BYTES  SIGNED, 2 DECIMALS, RIGHT-JUST.
004290*  (2 SPACES)
004300*  STATUS           30 BYTES
004310*  91 BYTES TOTAL - MATCHES THE FD RECORD CONTAINS ABOVE.
004320   01  ACCT-RPT-DETAIL-LINE.
004330       05  RPT-ACCT-NUMBER         PIC X(16).
004340       05  FILLER                  PIC X(02)  VALUE SPACES.
004350       05  RPT-TXN-TYPE            PIC X(10).
004360       05  FILLER                  PIC X(03)  VALUE SPACES.
004370       05  RPT-AMOUNT              PIC -ZZZZZZZ9.99.
004380       05  FILLER                  PIC X(02)  VALUE SPACES.
004390       05  RPT-RESULT-BALANCE      PIC -ZZZZZZ,ZZ9.99.
004400       05  FILLER                  PIC X(02)  VALUE SPACES.
004410       05  RPT-STATUS              PIC X(30).
004420*  TOTALS-BLOCK LINE GROUPS, PRINTED ONLY ONCE AT END OF RUN BY
004430*  300-PRINT-CONTROL-BREAK-TOTALS -
004440*  ACCT-RPT-TOTALS-HEADER-LINE    ONE-TIME CAPTION
004450*  ACCT-RPT-TYPE-TOTAL-LINE       ONE PER TXN-TYPE, SIX TIMES
004460*  ACCT-RPT-AMOUNT-TOTAL-LINE     ONE PER NET AMOUNT, THREE TIMES
004470*  ACCT-RPT-FOOTER-LINE           PROCESSED/FAILED, TWICE
004480*  NONE OF THESE FOUR GROUPS IS CONSTRAINED BY THE RUN BOOK
004490*  COLUMN TABLE - THAT TABLE ONLY GOVERNS THE PER-TRANSACTION
004500*  DETAIL LINE ABOVE, SO THEIR WIDTHS WERE LEFT AS THE ORIGINAL
004510*  AUTHOR SIZED THEM.
004520   01  ACCT-RPT-TOTALS-HEADER-LINE.
004530       05  FILLER                  PIC X(02)  VALUE SPACES.
004540       05  FILLER                  PIC X(30)
004550                           VALUE 'TRANSACTION COUNTS BY TYPE'.
004560   01  ACCT-RPT-TYPE-TOTAL-LINE.
004570       05  FILLER                  PIC X(04)  VALUE SPACES.
004580       05  RPT-TOTAL-TYPE-NAME     PIC X(20).
004590       05  RPT-TOTAL-TYPE-COUNT    PIC ZZZ,ZZ9.
004600   01  ACCT-RPT-AMOUNT-TOTAL-LINE.
004610       05  FILLER                  PIC X(04)  VALUE SPACES.
004620       05  RPT-TOTAL-AMOUNT-NAME   PIC X(20).
004630       05  RPT-TOTAL-AMOUNT        PIC -ZZZ,ZZZ,ZZ9.99.
004640   01  ACCT-RPT-FOOTER-LINE.
004650       05  FILLER                  PIC X(04)  VALUE SPACES.
004660       05  RPT-FOOTER-NAME         PIC X(24).
004670       05  RPT-FOOTER-COUNT        PIC ZZZ,ZZ9.
004680*****************************************************************
004690   PROCEDURE                   DIVISION.
004700*-----------------------------------------------------------------
004710*  MAIN LINE.  THE THREE 200- PARAGRAPHS BELOW ARE THE WHOLE RUN:
004720*  OPEN AND LOAD, PROCESS EVERY TRANSACTION, CLOSE OUT.  NOTHING
004730*  ELSE SHOULD EVER BE ADDED DIRECTLY UNDER THE MAIN LINE - NEW
004740*  WORK GOES UNDER ONE OF THE THREE, THE SAME WAY DPC-0117 ADDED
004750*  CREATE, TRANSFER AND CLOSE UNDER 200-APPLY-TRANSACTIONS.
004760   100-POST-ACCOUNT-TRANSACTIONS.
004770*  ONE-TIME SETUP - OPEN FILES, LOAD THE MASTER, PRIME THE
004780*  FIRST TRANSACTION READ.
004790       PERFORM 200-INITIATE-ACCOUNT-BATCH.
004800*  THE ENTIRE NIGHT RUNS HERE - ONE PASS OF THIS RANGE PER
004810*  TRANSACTION ON THE INPUT FILE.  THRU ITS OWN EXIT PARAGRAPH
004820*  RATHER THAN A BARE PERFORM SINCE 200-APPLY-TRANSACTIONS IS
004830*  WHERE ESSENTIALLY ALL OF THE POSTING LOGIC LIVES.
004840       PERFORM 200-APPLY-TRANSACTIONS
004850               THRU 200-APPLY-TRANSACTIONS-EXIT
004860                   UNTIL TRANS-EOF.
004870*  ONE-TIME WIND-DOWN - REWRITE MASTER, PRINT TOTALS, CLOSE
004880*  FILES.
004890       PERFORM 200-TERMINATE-ACCOUNT-BATCH.
004900       STOP    RUN.
004910*****************************************************************
004920*  OPEN FILES, ZERO THE COUNTERS, STAMP THE RUN CLOCK, PULL THE
004930*  WHOLE MASTER INTO THE TABLE, PRINT THE REGISTER BANNER, THEN
004940*  PRIME THE TRANSACTION READ SO 200-APPLY-TRANSACTIONS ALWAYS
004950*  HAS A RECORD WAITING (OR THE TRANS-EOF SWITCH ALREADY SET) THE
004960*  FIRST TIME THE MAIN LINE TESTS IT.
004970   200-INITIATE-ACCOUNT-BATCH.
004980       PERFORM 300-OPEN-ALL-FILES.
004990       PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
005000*  RUN CLOCK MUST BE STAMPED BEFORE THE MASTER LOADS SINCE
005010*  NOTHING DOWNSTREAM NEEDS IT DURING THE LOAD - THE ORDER
005020*  HERE IS ONLY BY CONVENTION, NOT A HARD DEPENDENCY.
005030       PERFORM 300-GET-RUN-DATE-TIME.
005040       PERFORM 300-LOAD-ACCOUNT-MASTER-TABLE.
005050*  TITLE AND HEADER PRINT ONCE HERE, BEFORE ANY DETAIL LINE -
005060*  400-REPORT-PAGE-SKIP REPRINTS BOTH AT EVERY PAGE BREAK
005070*  AFTER THIS.
005080       PERFORM 300-PRINT-REPORT-TITLE.
005090       PERFORM 300-PRINT-REPORT-HEADER.
005100*  PRIMING READ - GUARANTEES 200-APPLY-TRANSACTIONS ALWAYS
005110*  HAS A TRANSACTION WAITING THE FIRST TIME IT RUNS.
005120       PERFORM 300-READ-TRANS-FILE-IN.
005130*****************************************************************
005140*  DISPATCH EACH TRANSACTION BY TYPE.  TXN-TYPE-VALID IS AN 88 ON
005150*  THE COPYBOOK ITSELF BUT NOTHING UPSTREAM OF THIS PROGRAM TESTS
005160*  IT, SO THE WHEN OTHER BELOW IS THE ONLY GUARD AGAINST A BAD
005170*  CODE REACHING THE TABLE - IT IS COUNTED AS A FAILED
005180*  TRANSACTION WITHOUT TOUCHING ANY ACCOUNT ROW.
005190   200-APPLY-TRANSACTIONS.
005200*  COUNTED WHETHER THE REQUEST TURNS OUT VALID OR NOT - THIS
005210*  IS THE "TRANSACTIONS PROCESSED" FIGURE ON THE FOOTER.
005220       ADD     1               TO  TXN-READ-COUNT.
005230       EVALUATE TRUE
005240*  TXN-TYPE-CREATE IS 88 VALUE 0 ON TRANRECORD - REQUEST FOR
005250*  A BRAND NEW ACCOUNT, NO ACCOUNT NUMBER SUPPLIED.
005260           WHEN TXN-TYPE-CREATE
005270               PERFORM 300-PROCESS-CREATE
005280*  TXN-TYPE-BALANCE IS 88 VALUE 1 - READ-ONLY LOOKUP.
005290           WHEN TXN-TYPE-BALANCE
005300               PERFORM 300-PROCESS-BALANCE-INQUIRY
005310*  TXN-TYPE-DEPOSIT IS 88 VALUE 2 - ADDS TO THE BALANCE.
005320           WHEN TXN-TYPE-DEPOSIT
005330               PERFORM 300-PROCESS-DEPOSIT
005340*  TXN-TYPE-WITHDRAW IS 88 VALUE 3 - SUBTRACTS FROM THE
005350*  BALANCE, SUBJECT TO A SUFFICIENT-FUNDS CHECK.
005360           WHEN TXN-TYPE-WITHDRAW
005370               PERFORM 300-PROCESS-WITHDRAW
005380*  TXN-TYPE-TRANSFER IS 88 VALUE 4 - MOVES MONEY BETWEEN
005390*  TWO ACCOUNTS ON THIS SAME TABLE.
005400           WHEN TXN-TYPE-TRANSFER
005410               PERFORM 300-PROCESS-TRANSFER
005420*  TXN-TYPE-CLOSE IS 88 VALUE 5 - LOGICALLY DELETES THE ROW.
005430           WHEN TXN-TYPE-CLOSE
005440               PERFORM 300-PROCESS-CLOSE
005450           WHEN OTHER
005460*  DPC-0512 - RENAMED FROM "REJECTED - BAD TYPE" SO THIS ONE
005470*  DEFENSIVE CASE NO LONGER CARRIES THE OLD "REJECTED -" PREFIX
005480*  THAT THE RUN BOOK WORDING NEVER USED.
005490*  DPC-0523 - THIS BRANCH USED TO MOVE ONLY RPT-STATUS, LEAVING
005500*  THE ACCOUNT NUMBER, TYPE AND AMOUNT COLUMNS ON THE PRINTED
005510*  LINE HOLDING WHATEVER THE PRIOR TRANSACTION LEFT THERE.  NOW
005520*  MOVES ITS OWN ACCOUNT NUMBER, A TYPE LABEL AND ZERO AMOUNTS
005530*  FIRST, THE SAME AS EVERY 300-PROCESS-* PARAGRAPH DOES, SO A
005540*  BAD-TYPE LINE NEVER CARRIES ANOTHER TRANSACTION'S DATA.
005550               MOVE    TXN-ACCT-NUMBER     TO  RPT-ACCT-NUMBER
005560               MOVE    'UNKNOWN'           TO  RPT-TXN-TYPE
005570               MOVE    ZERO                TO  RPT-AMOUNT
005580               MOVE    ZERO                TO  RPT-RESULT-BALANCE
005590               MOVE    'UNKNOWN TRANSACTION TYPE'
005600                                           TO  RPT-STATUS
005610               ADD     1           TO  TXN-FAILED-COUNT
005620               PERFORM 300-WRITE-REPORT-DETAIL-LINE
005630       END-EVALUATE.
005640       PERFORM 300-READ-TRANS-FILE-IN.
005650*  SINGLE EXIT POINT FOR THE RANGE PERFORMED FROM 100-POST-
005660*  ACCOUNT-TRANSACTIONS ABOVE - NO LOGIC OF ITS OWN.
005670   200-APPLY-TRANSACTIONS-EXIT.
005680       EXIT.
005690*****************************************************************
005700*  END OF RUN - REWRITE THE MASTER, PRINT THE CONTROL-BREAK BLOCK,
005710*  CLOSE EVERYTHING, THEN A ONE-LINE SIGN-OFF FOR THE OPERATOR'S
005720*  CONSOLE LOG.
005730   200-TERMINATE-ACCOUNT-BATCH.
005740*  MASTER MUST BE FULLY REWRITTEN BEFORE THE FILES CLOSE -
005750*  THE ORDER BELOW IS NOT OPTIONAL.
005760       PERFORM 300-REWRITE-ACCOUNT-MASTER-TABLE.
005770       PERFORM 300-PRINT-CONTROL-BREAK-TOTALS.
005780       PERFORM 300-CLOSE-ALL-FILES.
005790       PERFORM 300-DISPLAY-BATCH-EOJ.
005800*****************************************************************
005810*  ONE INPUT, ONE OUTPUT MASTER AND THE REPORT - ALL FOUR OPENED
005820*  TOGETHER SO A MISSING FILE FAILS THE RUN IMMEDIATELY RATHER
005830*  THAN PART WAY THROUGH THE LOAD OR THE REWRITE.  IF ANY OF
005840*  THE FOUR ASSIGNMENTS ARE WRONG IN THE RUN'S JCL, THE OPEN
005850*  FAILS HERE, BEFORE A SINGLE MASTER ROW IS TOUCHED, RATHER
005860*  THAN LEAVING A PARTIALLY POSTED MASTER ON DISK.
005870   300-OPEN-ALL-FILES.
005880       OPEN    INPUT   ACCOUNT-MASTER
005890               INPUT   TRANSACTION-IN
005900               OUTPUT  ACCOUNT-MASTER-OUT
005910               OUTPUT  REPORT-OUT.
005920*****************************************************************
005930*  EVERY SWITCH TO N, EVERY COUNTER AND ACCUMULATOR TO ZERO.
005940*  WRITTEN OUT LONGHAND, ONE MOVE PER COUNTER, RATHER THAN AN
005950*  INITIALIZE VERB - THAT WAS THE HOUSE HABIT WHEN THIS PROGRAM
005960*  WAS FIRST WRITTEN AND NOBODY HAS HAD REASON TO CHANGE IT.
005970   300-INITIALIZE-SWITCHES-AND-COUNTERS.
005980*  BOTH EOF SWITCHES START N - NEITHER FILE HAS BEEN READ YET.
005990       MOVE    'N'             TO  MASTER-EOF-SW.
006000       MOVE    'N'             TO  TRANS-EOF-SW.
006010       MOVE    ZERO            TO  ACCOUNT-TABLE-COUNT.
006020       MOVE    ZERO            TO  ACCT-RPT-LINE-COUNT.
006030       MOVE    ZERO            TO  TXN-READ-COUNT.
006040       MOVE    ZERO            TO  TXN-FAILED-COUNT.
006050*  ONE COUNTER PER TXN-TYPE VALUE 1 THROUGH 6 - SEE THE 88
006060*  LEVELS ON TXN-TYPE IN TRANRECORD FOR WHAT EACH SLOT MEANS.
006070       MOVE    ZERO            TO  TXN-TYPE-COUNT (1).
006080       MOVE    ZERO            TO  TXN-TYPE-COUNT (2).
006090       MOVE    ZERO            TO  TXN-TYPE-COUNT (3).
006100       MOVE    ZERO            TO  TXN-TYPE-COUNT (4).
006110       MOVE    ZERO            TO  TXN-TYPE-COUNT (5).
006120       MOVE    ZERO            TO  TXN-TYPE-COUNT (6).
006130*  NET AMOUNT ACCUMULATORS - ONLY BUMPED ON A SUCCESSFUL
006140*  DEPOSIT, WITHDRAW OR TRANSFER - SEE 400-ACCUMULATE-
006150*  CONTROL-TOTALS BELOW.
006160       MOVE    ZERO            TO  NET-DEPOSIT-TOTAL.
006170       MOVE    ZERO            TO  NET-WITHDRAW-TOTAL.
006180       MOVE    ZERO            TO  NET-TRANSFER-TOTAL.
006190*****************************************************************
006200*  ALSO SEEDS THE RANDOM NUMBER GENERATOR FROM THE TIME OF DAY SO
006210*  EACH RUN'S NEW ACCOUNT NUMBERS DIFFER FROM THE LAST RUN'S.  THE
006220*  SEED IS DERIVED FROM THE TIME RATHER THAN TAKEN FROM IT
006230*  DIRECTLY SO TWO RUNS STARTED IN THE SAME HUNDREDTH OF A
006240*  SECOND (UNLIKELY, BUT SEEN ONCE DURING DPC-0288 TESTING) DO
006250*  NOT PRODUCE THE SAME FIRST CANDIDATE NUMBER.
006260   300-GET-RUN-DATE-TIME.
006270       ACCEPT  CRT-DATE-8      FROM DATE YYYYMMDD.
006280       ACCEPT  CRT-TIME-8      FROM TIME.
006290       ACCEPT  CRT-DAY-OF-WEEK FROM DAY-OF-WEEK.
006300       MOVE    CRT-YEAR        TO  RPT-TITLE-YEAR.
006310       MOVE    CRT-MONTH       TO  RPT-TITLE-MONTH.
006320       MOVE    CRT-DAY         TO  RPT-TITLE-DAY.
006330       MOVE    WEEKDAY-NAME (CRT-DAY-OF-WEEK)
006340                               TO  RPT-TITLE-DAY-NAME.
006350       MOVE    CRT-YEAR        TO  NAT-YEAR.
006360       MOVE    CRT-MONTH       TO  NAT-MONTH.
006370       MOVE    CRT-DAY         TO  NAT-DAY.
006380       MOVE    CRT-HOUR        TO  NAT-HOUR.
006390       MOVE    CRT-MINUTE      TO  NAT-MINUTE.
006400       MOVE    CRT-SECOND      TO  NAT-SECOND.
006410       COMPUTE RANDOM-SEED = (CRT-TIME-8 * 2) + 1.
006420*****************************************************************
006430*  LOAD THE ACCOUNT MASTER INTO THE IN-MEMORY TABLE ONCE, AT THE
006440*  START OF THE RUN.  EVERY TRANSACTION AFTER THIS POINT WORKS
006450*  AGAINST THE TABLE - THE MASTER FILE ITSELF IS NOT TOUCHED
006460*  AGAIN UNTIL THE END-OF-RUN REWRITE.  A SEQUENTIAL PRIMING
006470*  READ FOLLOWED BY A PERFORM-UNTIL-EOF LOOP IS THE SAME SHAPE
006480*  USED FOR THE TRANSACTION FILE BELOW - ONE HOUSE IDIOM FOR
006490*  BOTH SEQUENTIAL FILES IN THIS PROGRAM.
006500   300-LOAD-ACCOUNT-MASTER-TABLE.
006510       PERFORM 400-READ-ACCOUNT-MASTER-IN.
006520       PERFORM 400-LOAD-ONE-MASTER-ROW UNTIL MASTER-EOF.
006530*****************************************************************
006540*  SENTINEL READ - THE SAME SHAPE USED FOR THE TRANSACTION FILE
006550*  FURTHER DOWN.  THIS PARAGRAPH IS PERFORMED BOTH TO PRIME THE
006560*  LOAD LOOP AND ONCE PER ITERATION INSIDE IT.
006570   400-READ-ACCOUNT-MASTER-IN.
006580       READ    ACCOUNT-MASTER
006590           AT END
006600               MOVE 'Y'        TO  MASTER-EOF-SW
006610       END-READ.
006620*****************************************************************
006630*  ONE PASS OF THE LOAD LOOP - STORE THE ROW JUST READ, THEN
006640*  READ THE NEXT ONE (OR SET THE EOF SWITCH IF THERE IS NONE).
006650   400-LOAD-ONE-MASTER-ROW.
006660       PERFORM 500-STORE-ACCOUNT-IN-TABLE.
006670       PERFORM 400-READ-ACCOUNT-MASTER-IN.
006680*****************************************************************
006690*  APPENDS ONE MASTER RECORD TO THE TABLE AT THE NEXT FREE INDEX
006700*  AND MARKS IT ACTIVE.  ACCOUNT-TABLE-COUNT IS THE OCCURS
006710*  DEPENDING ON COUNTER, SO BUMPING IT HERE IS WHAT MAKES THE
006720*  NEW ROW VISIBLE TO SEARCH AND TO THE END-OF-RUN REWRITE.
006730   500-STORE-ACCOUNT-IN-TABLE.
006740       ADD     1               TO  ACCOUNT-TABLE-COUNT.
006750       SET     ACCT-IDX        TO  ACCOUNT-TABLE-COUNT.
006760*  FIELD-BY-FIELD, NOT A GROUP MOVE - THE TABLE ROW HAS THE
006770*  ROW-STATUS BYTE APPENDED ON THE END, WHICH THE MASTER RECORD
006780*  ITSELF DOES NOT CARRY, SO THE TWO GROUPS ARE NOT THE SAME
006790*  LENGTH OR LAYOUT AND CANNOT BE MOVED AS ONE UNIT.
006800       MOVE    ACCT-NUMBER
006810                         TO  TAB-ACCT-NUMBER (ACCT-IDX).
006820       MOVE    ACCT-PIN
006830                         TO  TAB-ACCT-PIN (ACCT-IDX).
006840       MOVE    ACCT-HOLDER-NAME
006850                         TO  TAB-ACCT-HOLDER-NAME (ACCT-IDX).
006860       MOVE    ACCT-BALANCE
006870                         TO  TAB-ACCT-BALANCE (ACCT-IDX).
006880       MOVE    ACCT-CREATED-AT
006890                         TO  TAB-ACCT-CREATED-AT (ACCT-IDX).
006900       MOVE    'A'
006910                         TO  TAB-ROW-STATUS (ACCT-IDX).
006920*****************************************************************
006930*  SENTINEL READ FOR THE TRANSACTION FILE - PRIMED ONCE FROM
006940*  200-INITIATE-ACCOUNT-BATCH AND PERFORMED AGAIN AT THE END OF
006950*  200-APPLY-TRANSACTIONS SO THE MAIN LINE ALWAYS SEES THE NEXT
006960*  TRANSACTION (OR TRANS-EOF) BEFORE IT LOOPS BACK.
006970   300-READ-TRANS-FILE-IN.
006980       READ    TRANSACTION-IN
006990           AT END
007000               MOVE 'Y'        TO  TRANS-EOF-SW
007010       END-READ.
007020*****************************************************************
007030*  BATCH FLOW STEP 1 - CREATE.  MINT A FRESH ACCOUNT NUMBER AND
007040*  PIN, ADD THE NEW ROW TO THE TABLE, THEN REPORT IT.  THIS STEP
007050*  NEVER FAILS ONCE IT STARTS - THE ONLY WAY IT COULD IS RUNNING
007060*  OUT OF TABLE ROOM, WHICH THE OCCURS 1 TO 5000 LIMIT ABOVE
007070*  MAKES PRACTICALLY IMPOSSIBLE FOR ONE NIGHTLY FEED.
007080*  A CREATE REQUEST CARRIES NO ACCOUNT NUMBER OF ITS OWN ON
007090*  THE TRANSACTION RECORD - TXN-ACCT-NUMBER IS UNUSED FOR THIS
007100*  TYPE.  THE NUMBER THAT ENDS UP ON THE ACCOUNT IS WHATEVER
007110*  400-GENERATE-NEW-ACCOUNT-NUMBER HANDS BACK.
007120   300-PROCESS-CREATE.
007130       PERFORM 400-GENERATE-NEW-ACCOUNT-NUMBER.
007140       PERFORM 400-GENERATE-NEW-PIN.
007150*  APPEND THE NEW ROW AT THE NEXT FREE TABLE SLOT - THE SAME
007160*  ADD-THEN-SET IDIOM USED BY 500-STORE-ACCOUNT-IN-TABLE FOR
007170*  ROWS COMING OFF THE MASTER FILE AT LOAD TIME.
007180       ADD     1               TO  ACCOUNT-TABLE-COUNT.
007190       SET     ACCT-IDX        TO  ACCOUNT-TABLE-COUNT.
007200       MOVE    CANDIDATE-ACCT-NUMBER
007210                         TO  TAB-ACCT-NUMBER (ACCT-IDX).
007220       MOVE    CANDIDATE-PIN
007230                         TO  TAB-ACCT-PIN (ACCT-IDX).
007240*  HOLDER NAME IS OPTIONAL ON THE REQUEST RECORD - AN ALL-SPACE
007250*  NAME IS STORED AS SPACES RATHER THAN LEFT UNINITIALIZED.
007260       IF TXN-HOLDER-NAME = SPACES
007270           MOVE    SPACES
007280                       TO  TAB-ACCT-HOLDER-NAME (ACCT-IDX)
007290       ELSE
007300           MOVE    TXN-HOLDER-NAME
007310                       TO  TAB-ACCT-HOLDER-NAME (ACCT-IDX)
007320       END-IF.
007330       MOVE    ZERO
007340                         TO  TAB-ACCT-BALANCE (ACCT-IDX).
007350       MOVE    NEW-ACCT-TIMESTAMP
007360                         TO  TAB-ACCT-CREATED-AT (ACCT-IDX).
007370       MOVE    'A'
007380                         TO  TAB-ROW-STATUS (ACCT-IDX).
007390       MOVE    CANDIDATE-ACCT-NUMBER   TO  RPT-ACCT-NUMBER.
007400       MOVE    'CREATE'                TO  RPT-TXN-TYPE.
007410       MOVE    ZERO                    TO  RPT-AMOUNT.
007420       MOVE    ZERO                    TO  RPT-RESULT-BALANCE.
007430*  DPC-0512 - "SUCCESS" REPLACES THE OLD "ACCOUNT OPENED" TEXT
007440*  SO EVERY SUCCESSFUL TRANSACTION OF EVERY TYPE PRINTS THE
007450*  SAME WORD, PER THE RUN BOOK STANDARD.
007460       MOVE    'SUCCESS'               TO  RPT-STATUS.
007470       PERFORM 400-ACCUMULATE-CONTROL-TOTALS.
007480       PERFORM 300-WRITE-REPORT-DETAIL-LINE.
007490*****************************************************************
007500*  BUILD A CANDIDATE 16-DIGIT ACCOUNT NUMBER OUT OF A FIXED BIN
007510*  AND A RANDOM 9-DIGIT BODY, CALL LUHN-CHECK-DIGIT FOR THE
007520*  CHECK DIGIT, THEN MAKE SURE NO EXISTING ROW ALREADY HOLDS
007530*  IT BEFORE ACCEPTING IT.  LOOP RUNS AT LEAST ONCE AND REPEATS
007540*  WHILE THE CANDIDATE COLLIDES WITH AN ACTIVE ROW.
007550   400-GENERATE-NEW-ACCOUNT-NUMBER.
007560       PERFORM 500-TRY-CANDIDATE-ACCT-NUMBER
007570               WITH TEST AFTER UNTIL ACCT-NOT-FOUND.
007580*****************************************************************
007590*  A NEGATIVE RANDOM-SEED IS TURNED POSITIVE BEFORE IT BECOMES
007600*  THE 9-DIGIT BODY - THE GENERATOR IN 600-NEXT-RANDOM-VALUE
007610*  ALREADY WRAPS NEGATIVE REMAINDERS BACK POSITIVE, BUT THIS
007620*  PARAGRAPH GUARDS AGAINST THE FIRST CALL OF A RUN, BEFORE
007630*  THE SEED HAS BEEN THROUGH THE GENERATOR EVEN ONCE.
007640   500-TRY-CANDIDATE-ACCT-NUMBER.
007650       PERFORM 600-NEXT-RANDOM-VALUE.
007660       IF RANDOM-SEED < ZERO
007670           COMPUTE CANDIDATE-BODY = RANDOM-SEED * -1
007680       ELSE
007690           MOVE    RANDOM-SEED             TO  CANDIDATE-BODY
007700       END-IF.
007710       MOVE    '400000'        TO  CANDIDATE-BIN.
007720       MOVE    '400000'        TO  LCP-PREFIX-BIN.
007730       MOVE    CANDIDATE-BODY  TO  LCP-PREFIX-BODY.
007740       CALL    'LUHN-CHECK-DIGIT'  USING LUHN-CALL-PARMS.
007750       MOVE    LCP-CHECK-DIGIT-X   TO  CANDIDATE-CHECK-DIGIT.
007760       MOVE    CANDIDATE-ACCT-NUMBER   TO  ACCOUNT-LOOKUP-KEY.
007770       PERFORM 400-SEARCH-ACCOUNT-BY-NUMBER.
007780*****************************************************************
007790*  PIN CARRIES NO CHECKSUM - IT ONLY HAS TO BE FOUR RANDOM
007800*  DIGITS, TAKEN AS THE REMAINDER OF A DIVIDE BY 10000 SO
007810*  LEADING ZEROS ARE POSSIBLE AND ARE KEPT AS TEXT.  UNLIKE
007820*  THE ACCOUNT NUMBER, A NEW PIN IS NEVER CHECKED FOR
007830*  COLLISION AGAINST AN EXISTING PIN - PINS ARE LOOKED UP BY
007840*  ACCOUNT NUMBER, NEVER BY PIN, SO TWO ACCOUNTS SHARING A PIN
007850*  VALUE CAUSES NO CONFUSION AT THE TELLER TERMINAL.
007860   400-GENERATE-NEW-PIN.
007870       PERFORM 600-NEXT-RANDOM-VALUE.
007880       DIVIDE  RANDOM-SEED  BY  10000  GIVING RANDOM-QUOTIENT
007890               REMAINDER   RANDOM-PIN-VALUE.
007900       MOVE    RANDOM-PIN-VALUE            TO  CANDIDATE-PIN.
007910*****************************************************************
007920*  BATCH FLOW STEP 2 - BALANCE INQUIRY.  NO PASSWORD CHECK IS
007930*  DONE HERE - THE TELLER TERMINAL VALIDATES THE PIN BEFORE
007940*  THE REQUEST EVER REACHES THIS BATCH RUN, SO A FOUND ACCOUNT
007950*  IS TREATED AS AN AUTHORIZED LOOKUP.  THE NOT-FOUND BRANCH IS
007960*  DEFENSIVE ONLY - IT SHOULD NOT HAPPEN IN PRACTICE IF THE
007970*  TELLER TERMINAL DID ITS JOB, BUT THE REGISTER STILL NEEDS A
007980*  LINE FOR IT IF IT EVER DOES.
007990*  RPT-AMOUNT IS ALWAYS ZERO ON A BALANCE INQUIRY LINE - NO
008000*  MONEY MOVES ON THIS REQUEST TYPE, SO THE AMOUNT COLUMN HAS
008010*  NOTHING TO REPORT.  ONLY RPT-RESULT-BALANCE CARRIES
008020*  MEANINGFUL DATA.
008030*****************************************************************
008040*  BATCH FLOW STEP 2 - BALANCE INQUIRY.  READ-ONLY - NO TABLE
008050*  FIELD IS CHANGED HERE, ONLY THE REPORT LINE IS BUILT.  THE
008060*  RUN BOOK NOTES THAT ANY LOGIN CHECK HAPPENS BEFORE THIS
008070*  TRANSACTION EVER REACHES THE BATCH, SO NONE IS CODED HERE.
008080   300-PROCESS-BALANCE-INQUIRY.
008090       MOVE    TXN-ACCT-NUMBER TO  ACCOUNT-LOOKUP-KEY.
008100       PERFORM 400-SEARCH-ACCOUNT-BY-NUMBER.
008110       MOVE    TXN-ACCT-NUMBER         TO  RPT-ACCT-NUMBER.
008120       MOVE    'BALANCE'               TO  RPT-TXN-TYPE.
008130       MOVE    ZERO                    TO  RPT-AMOUNT.
008140       IF ACCT-FOUND
008150           MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
008160                                   TO  RPT-RESULT-BALANCE
008170           MOVE  'SUCCESS'              TO  RPT-STATUS
008180       ELSE
008190           MOVE  ZERO                  TO  RPT-RESULT-BALANCE
008200*  DPC-0512 - "INVALID ACCOUNT NUMBER" IS THE SAME STANDARD
008210*  REJECT TEXT USED BY DEPOSIT, WITHDRAW, TRANSFER AND CLOSE
008220*  FOR AN ACCOUNT NUMBER THAT IS NOT ON THE TABLE.
008230           MOVE  'INVALID ACCOUNT NUMBER'
008240                                       TO  RPT-STATUS
008250           ADD   1                     TO  TXN-FAILED-COUNT
008260       END-IF.
008270       PERFORM 400-ACCUMULATE-CONTROL-TOTALS.
008280       PERFORM 300-WRITE-REPORT-DETAIL-LINE.
008290*****************************************************************
008300*  BATCH FLOW STEP 3 - DEPOSIT.  AMOUNT MUST BE POSITIVE AND
008310*  THE ACCOUNT MUST EXIST.  UNLIKE WITHDRAW AND TRANSFER, A
008320*  DEPOSIT CANNOT FAIL ON INSUFFICIENT FUNDS - THERE IS NO
008330*  UPPER LIMIT ON HOW MUCH CAN BE ADDED TO A BALANCE.
008340   300-PROCESS-DEPOSIT.
008350*  RPT-ACCT-NUMBER, RPT-TXN-TYPE AND RPT-AMOUNT ARE FILLED IN
008360*  UNCONDITIONALLY, BEFORE ANY EDIT RUNS - EVERY BRANCH BELOW
008370*  NEEDS THEM ON THE PRINTED LINE REGARDLESS OF OUTCOME.
008380       MOVE    TXN-ACCT-NUMBER TO  ACCOUNT-LOOKUP-KEY.
008390       PERFORM 400-SEARCH-ACCOUNT-BY-NUMBER.
008400       MOVE    TXN-ACCT-NUMBER         TO  RPT-ACCT-NUMBER.
008410       MOVE    'DEPOSIT'               TO  RPT-TXN-TYPE.
008420       MOVE    TXN-AMOUNT              TO  RPT-AMOUNT.
008430       IF ACCT-NOT-FOUND
008440           MOVE  ZERO                  TO  RPT-RESULT-BALANCE
008450           MOVE  'INVALID ACCOUNT NUMBER'
008460                                       TO  RPT-STATUS
008470           ADD   1                     TO  TXN-FAILED-COUNT
008480       ELSE
008490*  RUN BOOK WORDING IS "AMOUNT MUST BE POSITIVE" - NOT "AMOUNT
008500*  NOT POSITIVE" AS THIS PARAGRAPH USED TO PRINT.  THE BALANCE
008510*  IS ECHOED UNCHANGED ON A REJECT SO THE REGISTER SHOWS WHAT
008520*  THE ACCOUNT STILL STANDS AT.
008530           IF TXN-AMOUNT NOT > ZERO
008540               MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
008550                                   TO  RPT-RESULT-BALANCE
008560               MOVE  'AMOUNT MUST BE POSITIVE'
008570                                       TO  RPT-STATUS
008580               ADD   1                 TO  TXN-FAILED-COUNT
008590           ELSE
008600               ADD   TXN-AMOUNT
008610                       TO  TAB-ACCT-BALANCE (ACCT-IDX)
008620               MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
008630                                   TO  RPT-RESULT-BALANCE
008640               MOVE  'SUCCESS'          TO  RPT-STATUS
008650           END-IF
008660       END-IF.
008670       PERFORM 400-ACCUMULATE-CONTROL-TOTALS.
008680       PERFORM 300-WRITE-REPORT-DETAIL-LINE.
008690*****************************************************************
008700*  BATCH FLOW STEP 4 - WITHDRAW.  AMOUNT MUST BE POSITIVE, THE
008710*  ACCOUNT MUST EXIST, AND THE BALANCE MUST COVER THE REQUEST.
008720*  THE THREE CHECKS NEST IN THAT ORDER SO EACH REJECT REASON
008730*  ONLY EVER OVERWRITES RPT-STATUS ONCE - NO CHANCE OF ONE
008740*  REJECT TEXT CLOBBERING ANOTHER FURTHER DOWN.  THE ORDER
008750*  ITSELF - ACCOUNT EXISTENCE, THEN AMOUNT SIGN, THEN FUNDS -
008760*  MATCHES THE ORDER THE OPERATIONS RUN BOOK LISTS THE WITHDRAW
008770*  EDITS IN, AND SHOULD NOT BE REORDERED WITHOUT CHECKING IT
008780*  AGAINST THE RUN BOOK FIRST.
008790   300-PROCESS-WITHDRAW.
008800       MOVE    TXN-ACCT-NUMBER TO  ACCOUNT-LOOKUP-KEY.
008810       PERFORM 400-SEARCH-ACCOUNT-BY-NUMBER.
008820       MOVE    TXN-ACCT-NUMBER         TO  RPT-ACCT-NUMBER.
008830       MOVE    'WITHDRAW'              TO  RPT-TXN-TYPE.
008840       MOVE    TXN-AMOUNT              TO  RPT-AMOUNT.
008850*  EDIT 1 OF 3 - ACCOUNT MUST EXIST.
008860       IF ACCT-NOT-FOUND
008870           MOVE  ZERO                  TO  RPT-RESULT-BALANCE
008880           MOVE  'INVALID ACCOUNT NUMBER'
008890                                       TO  RPT-STATUS
008900           ADD   1                     TO  TXN-FAILED-COUNT
008910       ELSE
008920*  EDIT 2 OF 3 - AMOUNT MUST BE POSITIVE.
008930           IF TXN-AMOUNT NOT > ZERO
008940               MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
008950                                   TO  RPT-RESULT-BALANCE
008960               MOVE  'AMOUNT MUST BE POSITIVE'
008970                                       TO  RPT-STATUS
008980               ADD   1                 TO  TXN-FAILED-COUNT
008990           ELSE
009000*  EDIT 3 OF 3 - SUFFICIENT FUNDS.  THE CHECK IS STRICTLY
009010*  GREATER-THAN, SO A WITHDRAWAL FOR EXACTLY THE CURRENT
009020*  BALANCE IS ALLOWED AND ZEROES THE ACCOUNT RATHER THAN
009030*  BEING REJECTED.
009040               IF TXN-AMOUNT > TAB-ACCT-BALANCE (ACCT-IDX)
009050                   MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
009060                                   TO  RPT-RESULT-BALANCE
009070                   MOVE  'INSUFFICIENT FUNDS'
009080                                       TO  RPT-STATUS
009090                   ADD   1             TO  TXN-FAILED-COUNT
009100               ELSE
009110                   SUBTRACT TXN-AMOUNT
009120                       FROM TAB-ACCT-BALANCE (ACCT-IDX)
009130                   MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
009140                                   TO  RPT-RESULT-BALANCE
009150                   MOVE  'SUCCESS'
009160                                       TO  RPT-STATUS
009170               END-IF
009180           END-IF
009190       END-IF.
009200       PERFORM 400-ACCUMULATE-CONTROL-TOTALS.
009210       PERFORM 300-WRITE-REPORT-DETAIL-LINE.
009220*****************************************************************
009230*  BATCH FLOW STEP 5 - TRANSFER.  SENDER AND RECEIVER MUST BOTH
009240*  EXIST AND MUST NOT BE THE SAME ACCOUNT, THE RECEIVER'S CHECK
009250*  DIGIT MUST VALIDATE, AND THE SENDER'S BALANCE MUST COVER THE
009260*  REQUEST.  TWO INDEXES INTO THE SAME TABLE (ACCT-IDX FOR THE
009270*  SENDER, RCVR-IDX FOR THE RECEIVER) LET BOTH ROWS BE HELD
009280*  AT ONCE.  THIS IS THE ONLY ONE OF THE SIX REQUEST TYPES THAT
009290*  TOUCHES TWO ACCOUNT ROWS, AND THE ONLY ONE WHOSE EDITS RUN
009300*  ACROSS TWO PARAGRAPHS (THIS ONE AND 500-COMPLETE-TRANSFER-
009310*  EDITS BELOW) INSTEAD OF ONE.
009320   300-PROCESS-TRANSFER.
009330       MOVE    TXN-ACCT-NUMBER TO  ACCOUNT-LOOKUP-KEY.
009340       PERFORM 400-SEARCH-ACCOUNT-BY-NUMBER.
009350       MOVE    TXN-ACCT-NUMBER         TO  RPT-ACCT-NUMBER.
009360       MOVE    'TRANSFER'              TO  RPT-TXN-TYPE.
009370       MOVE    TXN-AMOUNT              TO  RPT-AMOUNT.
009380       IF ACCT-NOT-FOUND
009390           MOVE  ZERO                  TO  RPT-RESULT-BALANCE
009400           MOVE  'INVALID ACCOUNT NUMBER'
009410                                       TO  RPT-STATUS
009420           ADD   1                     TO  TXN-FAILED-COUNT
009430       ELSE
009440*  SAME-ACCOUNT CHECK COMES BEFORE THE RECEIVER LOOKUPS SO A
009450*  TRANSFER TO ONESELF NEVER EVEN BOTHERS ASKING
009460*  LUHN-CHECK-DIGIT FOR AN OPINION.
009470           IF TXN-ACCT-NUMBER = TXN-RECEIVER-ACCT
009480               MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
009490                                   TO  RPT-RESULT-BALANCE
009500               MOVE  'SAME ACCOUNT'
009510                                       TO  RPT-STATUS
009520               ADD   1                 TO  TXN-FAILED-COUNT
009530           ELSE
009540               PERFORM 400-VALIDATE-RECEIVER-ACCOUNT
009550               PERFORM 400-SEARCH-RECEIVER-BY-NUMBER
009560               PERFORM 500-COMPLETE-TRANSFER-EDITS
009570           END-IF
009580       END-IF.
009590       PERFORM 400-ACCUMULATE-CONTROL-TOTALS.
009600       PERFORM 300-WRITE-REPORT-DETAIL-LINE.
009610*****************************************************************
009620*  ASKS LUHN-CHECK-DIGIT WHETHER THE RECEIVER'S OWN CHECK DIGIT
009630*  IS THE ONE THE ALGORITHM WOULD ASSIGN TO ITS FIRST 15 DIGITS.
009640*  THIS RUNS EVEN IF THE RECEIVER TURNS OUT NOT TO EXIST - THE
009650*  CHECKSUM IS A PROPERTY OF THE NUMBER ITSELF, NOT OF WHETHER
009660*  IT HAPPENS TO BE ON FILE, AND 500-COMPLETE-TRANSFER-EDITS
009670*  CHECKS THE CHECKSUM RESULT BEFORE IT LOOKS AT FOUND/NOT-FOUND.
009680*  THE SENDER'S OWN ACCOUNT NUMBER IS NOT RE-VALIDATED HERE -
009690*  IT ALREADY PASSED 400-SEARCH-ACCOUNT-BY-NUMBER IN 300-
009700*  PROCESS-TRANSFER, WHICH ONLY EVER MATCHES A ROW THAT IS
009710*  ACTUALLY ON THE TABLE AND THEREFORE ALREADY CARRIES A VALID
009720*  CHECK DIGIT FROM WHEN IT WAS CREATED.
009730   400-VALIDATE-RECEIVER-ACCOUNT.
009740       MOVE    TXN-RCVR-BIN            TO  LCP-PREFIX-BIN.
009750       MOVE    TXN-RCVR-BODY           TO  LCP-PREFIX-BODY.
009760       CALL    'LUHN-CHECK-DIGIT'  USING LUHN-CALL-PARMS.
009770       IF LCP-CHECK-DIGIT-X = TXN-RCVR-CHECK-DIGIT
009780           MOVE  'Y'           TO  RCVR-VALID-SW
009790       ELSE
009800           MOVE  'N'           TO  RCVR-VALID-SW
009810       END-IF.
009820*****************************************************************
009830*  DPC-0512/DPC-0517 - THE THREE TRANSFER EDITS ARE CHECKED IN
009840*  THE ORDER THE RUN BOOK LISTS THEM: RECEIVER CHECKSUM, THEN
009850*  RECEIVER EXISTENCE, THEN SENDER FUNDS.  DPC-0517 REMOVED A
009860*  FOURTH CHECK THAT USED TO REJECT A NON-POSITIVE AMOUNT HERE -
009870*  THE RUN BOOK NEVER LISTED THAT AS A TRANSFER EDIT, ONLY AS A
009880*  DEPOSIT AND WITHDRAW EDIT, SO IT CAME OUT.
009890   500-COMPLETE-TRANSFER-EDITS.
009900*  EDIT 1 OF 3 - RECEIVER CHECK DIGIT.  RCVR-VALID-SW WAS SET
009910*  BY 400-VALIDATE-RECEIVER-ACCOUNT JUST BEFORE THIS PARAGRAPH
009920*  WAS PERFORMED.
009930       IF NOT RCVR-CHECKSUM-VALID
009940           MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
009950                                   TO  RPT-RESULT-BALANCE
009960           MOVE  'INVALID ACCOUNT NUMBER'
009970                                       TO  RPT-STATUS
009980           ADD   1                 TO  TXN-FAILED-COUNT
009990       ELSE
010000*  EDIT 2 OF 3 - RECEIVER MUST ACTUALLY BE ON THE TABLE.  A
010010*  RECEIVER NUMBER CAN PASS THE CHECKSUM IN EDIT 1 AND STILL
010020*  NOT BELONG TO ANY REAL ACCOUNT.
010030           IF RCVR-NOT-FOUND
010040               MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
010050                                   TO  RPT-RESULT-BALANCE
010060               MOVE  'RECEIVER NOT FOUND'
010070                                       TO  RPT-STATUS
010080               ADD   1             TO  TXN-FAILED-COUNT
010090           ELSE
010100*  EDIT 3 OF 3 - SENDER FUNDS.  A SHORT SENDER BALANCE FAILS
010110*  QUIETLY HERE - NO EXCEPTION, JUST THE SAME "INSUFFICIENT
010120*  FUNDS" REJECT TEXT WITHDRAW USES, WITH BOTH BALANCES LEFT
010130*  UNTOUCHED.
010140               IF TXN-AMOUNT > TAB-ACCT-BALANCE (ACCT-IDX)
010150                   MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
010160                                   TO  RPT-RESULT-BALANCE
010170                   MOVE  'INSUFFICIENT FUNDS'
010180                                       TO  RPT-STATUS
010190                   ADD   1         TO  TXN-FAILED-COUNT
010200               ELSE
010210*  BOTH LEGS OF THE TRANSFER POST TOGETHER, RIGHT HERE, AS ONE
010220*  UNIT OF WORK - THERE IS NO POINT BETWEEN THE SUBTRACT AND
010230*  THE ADD WHERE THE MONEY EXISTS IN NEITHER ACCOUNT OR IN
010240*  BOTH AT ONCE.
010250                   SUBTRACT TXN-AMOUNT
010260                       FROM TAB-ACCT-BALANCE (ACCT-IDX)
010270                   ADD   TXN-AMOUNT
010280                       TO TAB-ACCT-BALANCE (RCVR-IDX)
010290                   MOVE  TAB-ACCT-BALANCE (ACCT-IDX)
010300                                   TO  RPT-RESULT-BALANCE
010310                   MOVE  'SUCCESS'
010320                                       TO  RPT-STATUS
010330                 END-IF
010340               END-IF
010350           END-IF
010360       END-IF.
010370*****************************************************************
010380*  BATCH FLOW STEP 6 - CLOSE.  A LOGICAL DELETE ONLY - THE ROW
010390*  STAYS IN THE TABLE WITH TAB-ROW-STATUS SET TO 'D' SO THE
010400*  SUBSCRIPTS OF EVERY OTHER ROW STAY VALID FOR THE REST OF
010410*  THE RUN.  THE END-OF-RUN REWRITE SKIPS DELETED ROWS.  NO
010420*  BALANCE CHECK IS MADE - THE RUN BOOK CLOSES AN ACCOUNT
010430*  UNCONDITIONALLY, NONZERO BALANCE OR NOT.
010440*  A CLOSED ACCOUNT NUMBER CANNOT BE REOPENED LATER IN THE SAME
010450*  RUN BY ANOTHER CREATE - 300-PROCESS-CREATE ALWAYS MINTS A
010460*  NEW NUMBER RATHER THAN REUSING ONE, SO A DELETED ROW STAYS
010470*  DELETED FOR GOOD.
010480   300-PROCESS-CLOSE.
010490       MOVE    TXN-ACCT-NUMBER TO  ACCOUNT-LOOKUP-KEY.
010500       PERFORM 400-SEARCH-ACCOUNT-BY-NUMBER.
010510       MOVE    TXN-ACCT-NUMBER         TO  RPT-ACCT-NUMBER.
010520       MOVE    'CLOSE'                 TO  RPT-TXN-TYPE.
010530*  A CLOSE REQUEST CARRIES NO AMOUNT ON THE TRANSACTION FILE -
010540*  TXN-AMOUNT IS UNUSED FOR THIS TYPE, SO THE COLUMN IS ZERO.
010550       MOVE    ZERO                    TO  RPT-AMOUNT.
010560*  ONLY EDIT - ACCOUNT MUST EXIST.  ONCE IT DOES, CLOSE ALWAYS
010570*  SUCCEEDS.
010580       IF ACCT-NOT-FOUND
010590           MOVE  ZERO                  TO  RPT-RESULT-BALANCE
010600           MOVE  'INVALID ACCOUNT NUMBER'
010610                                       TO  RPT-STATUS
010620           ADD   1                     TO  TXN-FAILED-COUNT
010630       ELSE
010640*  RUN BOOK CALLS FOR BALANCE 0 ON THE CLOSE REPORT LINE, NOT
010650*  THE ACCOUNT'S LAST BALANCE - THE LINE REPORTS THE ACCOUNT'S
010660*  STATE AFTER THE CLOSE, WHICH LEAVES NOTHING BEHIND TO OWN A
010670*  BALANCE.
010680           MOVE  ZERO                  TO  RPT-RESULT-BALANCE
010690           MOVE  'D'
010700                               TO  TAB-ROW-STATUS (ACCT-IDX)
010710           MOVE  'SUCCESS'            TO  RPT-STATUS
010720       END-IF.
010730       PERFORM 400-ACCUMULATE-CONTROL-TOTALS.
010740       PERFORM 300-WRITE-REPORT-DETAIL-LINE.
010750*****************************************************************
010760*  KEYED LOOKUPS AGAINST THE IN-MEMORY TABLE.  TWO SEPARATE
010770*  PARAGRAPHS SO TRANSFER CAN HOLD A SENDER POSITION AND A
010780*  RECEIVER POSITION AT THE SAME TIME.  A DELETED ROW (CLOSED
010790*  EARLIER IN THIS SAME RUN) NEVER MATCHES, SINCE THE WHEN
010800*  CLAUSE ALSO TESTS TAB-ROW-ACTIVE.
010810*  SEARCH RATHER THAN SEARCH ALL IS USED HERE - THE TABLE IS
010820*  NOT KEPT IN ACCOUNT-NUMBER ORDER, SINCE NEW ROWS ARE APPENDED
010830*  AT THE END BY 300-PROCESS-CREATE AS THE RUN GOES, SO A
010840*  BINARY SEARCH IS NOT AVAILABLE HERE.
010850   400-SEARCH-ACCOUNT-BY-NUMBER.
010860       MOVE    'N'             TO  ACCT-FOUND-SW.
010870       SET     ACCT-IDX        TO  1.
010880       SEARCH  ACCOUNT-TABLE-ENTRY  VARYING ACCT-IDX
010890           AT END
010900               MOVE  'N'       TO  ACCT-FOUND-SW
010910           WHEN TAB-ACCT-NUMBER (ACCT-IDX) = ACCOUNT-LOOKUP-KEY
010920               AND TAB-ROW-ACTIVE (ACCT-IDX)
010930               MOVE  'Y'       TO  ACCT-FOUND-SW
010940       END-SEARCH.
010950*****************************************************************
010960   400-SEARCH-RECEIVER-BY-NUMBER.
010970       MOVE    'N'             TO  RCVR-FOUND-SW.
010980       MOVE    TXN-RECEIVER-ACCT       TO  RECEIVER-LOOKUP-KEY.
010990       SET     RCVR-IDX        TO  1.
011000       SEARCH  ACCOUNT-TABLE-ENTRY  VARYING RCVR-IDX
011010           AT END
011020               MOVE  'N'       TO  RCVR-FOUND-SW
011030           WHEN TAB-ACCT-NUMBER (RCVR-IDX) = RECEIVER-LOOKUP-KEY
011040               AND TAB-ROW-ACTIVE (RCVR-IDX)
011050               MOVE  'Y'       TO  RCVR-FOUND-SW
011060       END-SEARCH.
011070*****************************************************************
011080*  END-OF-RUN REWRITE.  EVERY ACTIVE ROW GOES BACK OUT TO THE
011090*  NEW MASTER; ROWS CLOSED EARLIER IN THIS SAME RUN ARE DROPPED.
011100*  VARYING FROM 1 THROUGH ACCOUNT-TABLE-COUNT VISITS EVERY ROW
011110*  THAT WAS EVER LOADED OR CREATED THIS RUN, ACTIVE OR NOT -
011120*  400-WRITE-ONE-MASTER-ROW ITSELF SKIPS THE DELETED ONES.
011130*  ACCOUNT-MASTER-OUT IS A SEPARATE OUTPUT FILE, NOT A REWRITE
011140*  OF ACCOUNT-MASTER IN PLACE - LINE SEQUENTIAL FILES ON THIS
011150*  SHOP'S COMPILER DO NOT SUPPORT A TRUE REWRITE, SO THE JCL
011160*  FOR THIS RUN RENAMES ACCOUNT-MASTER-OUT OVER THE OLD MASTER
011170*  AFTER A SUCCESSFUL COMPLETION.
011180   300-REWRITE-ACCOUNT-MASTER-TABLE.
011190       PERFORM 400-WRITE-ONE-MASTER-ROW
011200               VARYING ACCT-IDX FROM 1 BY 1
011210                   UNTIL ACCT-IDX > ACCOUNT-TABLE-COUNT.
011220*****************************************************************
011230*  ONE MASTER RECORD OUT, BUILT FIELD BY FIELD FROM THE TABLE
011240*  ROW RATHER THAN A GROUP MOVE - THE TABLE ROW CARRIES AN
011250*  EXTRA TAB-ROW-STATUS BYTE THE OUTPUT RECORD LAYOUT DOES NOT
011260*  HAVE, SO THE TWO GROUPS ARE NOT THE SAME SHAPE.
011270   400-WRITE-ONE-MASTER-ROW.
011280*  DELETED ROWS (CLOSED THIS RUN) FALL THROUGH THIS IF WITH NO
011290*  WRITE - THEY SIMPLY DO NOT APPEAR IN TOMORROW'S MASTER.
011300       IF TAB-ROW-ACTIVE (ACCT-IDX)
011310           MOVE  TAB-ACCT-NUMBER (ACCT-IDX)     TO  OACC-NUMBER
011320           MOVE  TAB-ACCT-PIN (ACCT-IDX)        TO  OACC-PIN
011330           MOVE  TAB-ACCT-HOLDER-NAME (ACCT-IDX)
011340                                           TO  OACC-HOLDER-NAME
011350           MOVE  TAB-ACCT-BALANCE (ACCT-IDX)    TO  OACC-BALANCE
011360           MOVE  TAB-ACCT-CREATED-AT (ACCT-IDX)
011370                                           TO  OACC-CREATED-AT
011380           WRITE ACCOUNT-RECORD-OUT
011390       END-IF.
011400*****************************************************************
011410*  REPORT PARAGRAPHS - CARRIED OVER FROM THE OLD END-OF-DAY
011420*  SUMMARY PROGRAM WHEN THE REGISTER WAS FOLDED INTO THIS RUN.
011430*  C01 IS THE TOP-OF-FORM CHANNEL DECLARED IN SPECIAL-NAMES
011440*  ABOVE - IT SKIPS TO THE TOP OF A FRESH PAGE ON THE PRINTER
011450*  RATHER THAN JUST ADVANCING A FIXED NUMBER OF LINES.
011460   300-PRINT-REPORT-TITLE.
011470       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TITLE-LINE
011480                AFTER ADVANCING C01.
011490       MOVE     ZERO           TO  ACCT-RPT-LINE-COUNT.
011500*****************************************************************
011510*  COLUMN HEADINGS - PRINTED ONCE AT THE TOP OF THE RUN AND
011520*  AGAIN AT EVERY PAGE BREAK BY 400-REPORT-PAGE-SKIP BELOW.
011530   300-PRINT-REPORT-HEADER.
011540       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-HEADER-LINE
011550                AFTER ADVANCING 2 LINES.
011560       ADD      1              TO  ACCT-RPT-LINE-COUNT.
011570*****************************************************************
011580*  ONE CALL PER TRANSACTION, RIGHT AFTER ITS 300-PROCESS-*
011590*  PARAGRAPH HAS FILLED IN THE REPORT-LINE FIELDS AND ROLLED
011600*  THE CONTROL TOTALS.  THE PAGE-SKIP CHECK RUNS FIRST SO THE
011610*  DETAIL LINE ITSELF NEVER PRINTS BELOW THE LAST LINE OF THE
011620*  FORM.
011630   300-WRITE-REPORT-DETAIL-LINE.
011640       PERFORM  400-REPORT-PAGE-SKIP.
011650       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-DETAIL-LINE
011660                AFTER ADVANCING 1 LINE.
011670       ADD      1              TO  ACCT-RPT-LINE-COUNT.
011680*****************************************************************
011690*  FIFTEEN DETAIL LINES PER PAGE BEFORE THE TITLE AND HEADER
011700*  REPRINT - MATCHES THE 66-LINE FORM THIS SHOP STOCKS FOR THE
011710*  END-OF-DAY REGISTER ONCE THE TITLE, HEADER AND MARGIN LINES
011720*  ARE ACCOUNTED FOR.
011730   400-REPORT-PAGE-SKIP.
011740       IF ACCT-RPT-LINE-COUNT > 15
011750           WRITE  ACCT-RPT-RECORD FROM ACCT-RPT-TITLE-LINE
011760                  AFTER ADVANCING C01
011770           WRITE  ACCT-RPT-RECORD FROM ACCT-RPT-HEADER-LINE
011780                  AFTER ADVANCING 2 LINES
011790           MOVE   ZERO         TO  ACCT-RPT-LINE-COUNT
011800       END-IF.
011810*****************************************************************
011820*  BUMP THE PER-TYPE COUNT AND, WHEN THE TRANSACTION SUCCEEDED,
011830*  THE NET AMOUNT ACCUMULATOR FOR ITS TYPE.
011840*  DPC-0512 - THIS USED TO TEST RPT-STATUS FOR A LEADING
011850*  "REJECTED" TO SPOT A FAILURE.  NOW THAT EVERY SUCCESSFUL
011860*  TRANSACTION OF ANY TYPE PRINTS THE SINGLE WORD "SUCCESS"
011870*  AND EVERY REJECT REASON IS ITS OWN PLAIN-ENGLISH PHRASE WITH
011880*  NO COMMON PREFIX, THE ONLY RELIABLE TEST IS THE POSITIVE
011890*  ONE - COMPARE RPT-STATUS AGAINST "SUCCESS" DIRECTLY.  COBOL
011900*  PADS THE SHORTER OPERAND WITH SPACES FOR AN ALPHANUMERIC
011910*  COMPARE, SO THIS MATCHES THE FULL 30-BYTE FIELD CORRECTLY
011920*  EVEN THOUGH THE LITERAL IS ONLY SEVEN CHARACTERS LONG.
011930   400-ACCUMULATE-CONTROL-TOTALS.
011940       EVALUATE TRUE
011950           WHEN TXN-TYPE-CREATE
011960               ADD   1         TO  TXN-TYPE-COUNT (1)
011970           WHEN TXN-TYPE-DEPOSIT
011980               ADD   1         TO  TXN-TYPE-COUNT (2)
011990               IF RPT-STATUS = 'SUCCESS'
012000                   ADD TXN-AMOUNT  TO  NET-DEPOSIT-TOTAL
012010               END-IF
012020           WHEN TXN-TYPE-WITHDRAW
012030               ADD   1         TO  TXN-TYPE-COUNT (3)
012040               IF RPT-STATUS = 'SUCCESS'
012050                   ADD TXN-AMOUNT  TO  NET-WITHDRAW-TOTAL
012060               END-IF
012070           WHEN TXN-TYPE-TRANSFER
012080               ADD   1         TO  TXN-TYPE-COUNT (4)
012090               IF RPT-STATUS = 'SUCCESS'
012100                   ADD TXN-AMOUNT  TO  NET-TRANSFER-TOTAL
012110               END-IF
012120           WHEN TXN-TYPE-CLOSE
012130               ADD   1         TO  TXN-TYPE-COUNT (5)
012140           WHEN TXN-TYPE-BALANCE
012150               ADD   1         TO  TXN-TYPE-COUNT (6)
012160       END-EVALUATE.
012170*****************************************************************
012180*  END-OF-RUN CONTROL-BREAK TOTALS - COUNTS BY TRANSACTION TYPE
012190*  FOLLOWED BY NET AMOUNTS BY TYPE, THEN THE OVERALL PROCESSED/
012200*  FAILED FOOTER COUNTS.  SEE DPC-0455 IN THE HEADER ABOVE.  THE
012210*  BLOCK IS WRITTEN LONGHAND, ONE MOVE-AND-WRITE PAIR PER LINE,
012220*  RATHER THAN A TABLE-DRIVEN LOOP - THE SIX COUNT LINES AND
012230*  THREE AMOUNT LINES EACH HAVE THEIR OWN FIXED CAPTION, SO A
012240*  LOOP WOULD NEED A CAPTION TABLE ANYWAY FOR NO REAL SAVING.
012250*  THIS PARAGRAPH DOES NOT PAGE-SKIP THE WAY THE DETAIL LINES
012260*  DO - IT ONLY EVER RUNS ONCE, AT THE VERY END OF THE RUN, SO
012270*  THERE IS NO NEED TO CHECK ACCT-RPT-LINE-COUNT AGAINST THE
012280*  FORM DEPTH THE WAY 400-REPORT-PAGE-SKIP DOES FOR THE DETAIL
012290*  LINES ABOVE.
012300   300-PRINT-CONTROL-BREAK-TOTALS.
012310*  BLOCK HEADING FOR THE SIX PER-TYPE COUNT LINES BELOW.
012320       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TOTALS-HEADER-LINE
012330                AFTER ADVANCING 2 LINES.
012340*  SLOT 1 OF TXN-TYPE-COUNT - BUMPED IN 400-ACCUMULATE-
012350*  CONTROL-TOTALS WHEN TXN-TYPE-CREATE IS TRUE.
012360       MOVE     'ACCOUNTS CREATED'     TO  RPT-TOTAL-TYPE-NAME.
012370       MOVE     TXN-TYPE-COUNT (1)     TO  RPT-TOTAL-TYPE-COUNT.
012380       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TYPE-TOTAL-LINE
012390                AFTER ADVANCING 1 LINE.
012400*  SLOT 2 - EVERY DEPOSIT ATTEMPTED, SUCCESSFUL OR NOT.  THE
012410*  NET DEPOSIT AMOUNT LINE FURTHER DOWN COUNTS ONLY THE
012420*  SUCCESSFUL ONES.
012430       MOVE     'DEPOSITS'             TO  RPT-TOTAL-TYPE-NAME.
012440       MOVE     TXN-TYPE-COUNT (2)     TO  RPT-TOTAL-TYPE-COUNT.
012450       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TYPE-TOTAL-LINE
012460                AFTER ADVANCING 1 LINE.
012470*  SLOT 3 - EVERY WITHDRAWAL ATTEMPTED, SUCCESSFUL OR NOT.
012480       MOVE     'WITHDRAWALS'          TO  RPT-TOTAL-TYPE-NAME.
012490       MOVE     TXN-TYPE-COUNT (3)     TO  RPT-TOTAL-TYPE-COUNT.
012500       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TYPE-TOTAL-LINE
012510                AFTER ADVANCING 1 LINE.
012520*  SLOT 4 - EVERY TRANSFER ATTEMPTED, SUCCESSFUL OR NOT.
012530       MOVE     'TRANSFERS'            TO  RPT-TOTAL-TYPE-NAME.
012540       MOVE     TXN-TYPE-COUNT (4)     TO  RPT-TOTAL-TYPE-COUNT.
012550       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TYPE-TOTAL-LINE
012560                AFTER ADVANCING 1 LINE.
012570*  SLOT 5 - CLOSE REQUESTS HAVE NO NET-AMOUNT LINE OF THEIR
012580*  OWN SINCE A CLOSE MOVES NO MONEY.
012590       MOVE     'ACCOUNTS CLOSED'      TO  RPT-TOTAL-TYPE-NAME.
012600       MOVE     TXN-TYPE-COUNT (5)     TO  RPT-TOTAL-TYPE-COUNT.
012610       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TYPE-TOTAL-LINE
012620                AFTER ADVANCING 1 LINE.
012630*  SLOT 6 - BALANCE INQUIRIES ALSO HAVE NO NET-AMOUNT LINE,
012640*  FOR THE SAME REASON.
012650       MOVE     'BALANCE INQUIRIES'    TO  RPT-TOTAL-TYPE-NAME.
012660       MOVE     TXN-TYPE-COUNT (6)     TO  RPT-TOTAL-TYPE-COUNT.
012670       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-TYPE-TOTAL-LINE
012680                AFTER ADVANCING 1 LINE.
012690*  NET AMOUNT BLOCK - THE EXTRA BLANK LINE BEFORE THIS FIRST
012700*  ONE (ADVANCING 2 RATHER THAN 1) SETS IT OFF VISUALLY FROM
012710*  THE SIX COUNT LINES ABOVE ON THE PRINTED REGISTER.
012720       MOVE     'NET DEPOSITS'         TO  RPT-TOTAL-AMOUNT-NAME.
012730       MOVE     NET-DEPOSIT-TOTAL      TO  RPT-TOTAL-AMOUNT.
012740       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-AMOUNT-TOTAL-LINE
012750                AFTER ADVANCING 2 LINES.
012760       MOVE     'NET WITHDRAWALS'      TO  RPT-TOTAL-AMOUNT-NAME.
012770       MOVE     NET-WITHDRAW-TOTAL     TO  RPT-TOTAL-AMOUNT.
012780       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-AMOUNT-TOTAL-LINE
012790                AFTER ADVANCING 1 LINE.
012800*  NET TRANSFER TOTAL COUNTS ONLY THE AMOUNT LEAVING THE
012810*  SENDING ACCOUNT - IT IS NOT DOUBLED FOR THE RECEIVING SIDE
012820*  OF THE SAME TRANSFER.
012830       MOVE     'NET TRANSFERS'        TO  RPT-TOTAL-AMOUNT-NAME.
012840       MOVE     NET-TRANSFER-TOTAL     TO  RPT-TOTAL-AMOUNT.
012850       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-AMOUNT-TOTAL-LINE
012860                AFTER ADVANCING 1 LINE.
012870*  FOOTER BLOCK - TXN-READ-COUNT IS EVERY TRANSACTION READ
012880*  FROM THE INPUT FILE THIS RUN, PASS OR FAIL.  TXN-FAILED-
012890*  COUNT IS THE SUBSET OF THOSE THAT DID NOT COME BACK
012900*  "SUCCESS" - THE TWO NUMBERS TOGETHER LET THE OPERATOR
012910*  RECONCILE THE REGISTER AGAINST THE INPUT FILE ROW COUNT.
012920       MOVE     'TRANSACTIONS PROCESSED' TO  RPT-FOOTER-NAME.
012930       MOVE     TXN-READ-COUNT         TO  RPT-FOOTER-COUNT.
012940       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-FOOTER-LINE
012950                AFTER ADVANCING 2 LINES.
012960       MOVE     'TRANSACTIONS FAILED'  TO  RPT-FOOTER-NAME.
012970       MOVE     TXN-FAILED-COUNT       TO  RPT-FOOTER-COUNT.
012980       WRITE    ACCT-RPT-RECORD FROM ACCT-RPT-FOOTER-LINE
012990                AFTER ADVANCING 1 LINE.
013000*****************************************************************
013010*  ALL FOUR FILES OPENED IN 300-OPEN-ALL-FILES CLOSE HERE, IN
013020*  THE SAME ORDER THEY WERE OPENED - INPUT MASTER, TRANSACTION
013030*  FILE, OUTPUT MASTER, THEN THE REPORT.
013040   300-CLOSE-ALL-FILES.
013050       CLOSE    ACCOUNT-MASTER
013060                TRANSACTION-IN
013070                ACCOUNT-MASTER-OUT
013080                REPORT-OUT.
013090*****************************************************************
013100*  ONE-LINE SIGN-OFF FOR THE OPERATOR CONSOLE LOG - NOT PART OF
013110*  THE PRINTED REGISTER, WHICH ALREADY CARRIES ITS OWN FOOTER
013120*  COUNTS FROM 300-PRINT-CONTROL-BREAK-TOTALS ABOVE.
013130   300-DISPLAY-BATCH-EOJ.
013140       DISPLAY  'ACCOUNT-BATCH-POST - RUN COMPLETE.'.
013150*****************************************************************
013160*  LINEAR CONGRUENTIAL GENERATOR, SEEDED FROM THE TIME OF DAY IN
013170*  300-GET-RUN-DATE-TIME.  MULTIPLIER AND INCREMENT ARE THE PAIR
013180*  THAT SHIPPED WITH THE COMPILER'S SAMPLE LIBRARY - DO NOT
013190*  CHANGE WITHOUT CHECKING DPC-0288.  THE REMAINDER OF A DIVIDE
013200*  BY 1,000,000,000 CAN COME BACK NEGATIVE ON THIS COMPILER WHEN
013210*  THE DIVIDEND IS NEGATIVE, SO THE NEXT THREE LINES FOLD IT
013220*  BACK INTO RANGE RATHER THAN LET A NEGATIVE SEED PROPAGATE.
013230*  BOTH 400-GENERATE-NEW-ACCOUNT-NUMBER AND 400-GENERATE-NEW-
013240*  PIN CALL THIS SAME PARAGRAPH - THE SEED CARRIES FORWARD
013250*  BETWEEN THE TWO CALLS SO THE PIN DOES NOT REPEAT THE SAME
013260*  DIGITS AS THE ACCOUNT NUMBER BODY JUST GENERATED FOR THE
013270*  SAME REQUEST.
013280   600-NEXT-RANDOM-VALUE.
013290       COMPUTE  RANDOM-PRODUCT = (RANDOM-SEED * 31821) + 13849.
013300       DIVIDE   RANDOM-PRODUCT  BY  1000000000
013310                GIVING  RANDOM-QUOTIENT
013320                REMAINDER  RANDOM-SEED.
013330       IF RANDOM-SEED < ZERO
013340           ADD  1000000000    TO  RANDOM-SEED
013350       END-IF.
013360*****************************************************************
