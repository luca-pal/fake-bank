000010  IDENTIFICATION              DIVISION.
000020*-----------------------------------------------------------------
000030  PROGRAM-ID.                 LUHN-CHECK-DIGIT.
000040  AUTHOR.                     R. F. HOLLOWAY.
000050  INSTALLATION.               DATA PROCESSING CENTER.
000060  DATE-WRITTEN.               MARCH 11, 1987.
000070  DATE-COMPILED.
000080  SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
000090                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE
000100                              THE DATA PROCESSING CENTER.
000110******************************************************************
000120*  PURPOSE  :  COMPUTE THE LUHN (MOD 10) CHECK DIGIT FOR A 15-
000130*              DIGIT ACCOUNT NUMBER PREFIX (6-DIGIT BIN + 9-DIGIT
000140*              IDENTIFIER).  CALLED BY ACCOUNT-BATCH-POST BOTH
000150*              WHEN MINTING A NEW ACCOUNT NUMBER ON CREATE AND
000160*              WHEN VALIDATING A TRANSFER'S RECEIVER ACCOUNT.
000170*              THE CALLER COMPARES LK-CHECK-DIGIT TO THE 16TH
000180*              DIGIT ITSELF - THIS PROGRAM ONLY COMPUTES IT.
000190******************************************************************
000200*  MAINTENANCE HISTORY
000210*  DATE      BY   REQUEST     DESCRIPTION
000220*  --------  ---  ----------  ---------------------------------
000230*  03/11/87  RFH  INIT        ORIGINAL PROGRAM.  WRITTEN FOR THE
000240*                             ACCOUNT-NUMBER-GENERATION REWRITE.
000250*  09/22/88  RFH  DPC-0117    ADDED THE 210-WEIGH-ONE-DIGIT SPLIT
000260*                             SO THE TRANSFER EDIT COULD REUSE
000270*                             THE SAME SUMMING LOGIC AS CREATE.
000280*  06/14/91  TLW  DPC-0288    NO CHANGE TO THIS PROGRAM - REQUEST
000290*                             ONLY TOUCHED THE MASTER COPYBOOK.
000300*  01/09/92  TLW  DPC-0313    REVIEWED FOR THE LOGIN-CHECK CHANGE.
000310*                             NO CHANGE NEEDED - CHECK DIGIT LOGIC
000320*                             DOES NOT TOUCH THE PIN.
000330*  02/18/99  MDK  Y2K-0041    YEAR 2000 REVIEW - PROGRAM HAS NO   Y2K0041 
000340*                             DATE FIELDS.  NO CHANGE REQUIRED.   Y2K0041 
000350*  11/02/03  PJS  DPC-0455    ADDED LK-CHECK-DIGIT-X REDEFINE SO
000360*                             THE CALLER CAN MOVE THE RESULT
000370*                             STRAIGHT INTO THE X(01) CHECK-DIGIT
000380*                             SLOT OF THE ACCOUNT NUMBER.
000390******************************************************************
000400  ENVIRONMENT                 DIVISION.
000410*-----------------------------------------------------------------
000420  CONFIGURATION               SECTION.
000430  SOURCE-COMPUTER.            DPC-3090.
000440  OBJECT-COMPUTER.            DPC-3090.
000450  SPECIAL-NAMES.
000460      C01 IS TOP-OF-FORM
000470      CLASS NUMERIC-DIGIT IS '0' THRU '9'.
000480******************************************************************
000490  DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510  WORKING-STORAGE             SECTION.
000520*     SUBSCRIPTS AND ACCUMULATORS - BINARY PER SHOP STANDARD.
000530  77  LK-SUB                     PIC S9(4)  COMP.
000540  77  LK-DIGIT-VALUE              PIC S9(2)  COMP.
000550  77  LK-DIGIT-SUM                PIC S9(4)  COMP.
000560  77  LK-DIVIDE-QUOT              PIC S9(4)  COMP.
000570  77  LK-DIVIDE-REM               PIC S9(4)  COMP.
000580  77  LK-POSITION-REM             PIC S9(4)  COMP.
000590******************************************************************
000600  LINKAGE                     SECTION.
000610  01  LK-LUHN-PARMS.
000620      05  LK-PREFIX-15            PIC 9(15).
000630      05  LK-PREFIX-BREAKDOWN REDEFINES LK-PREFIX-15.
000640          10  LK-PREFIX-BIN       PIC 9(06).
000650          10  LK-PREFIX-BODY      PIC 9(09).
000660      05  LK-PREFIX-DIGITS REDEFINES LK-PREFIX-15
000670                                  PIC 9(01) OCCURS 15 TIMES.
000680      05  LK-CHECK-DIGIT          PIC 9(01).
000690      05  LK-CHECK-DIGIT-X REDEFINES LK-CHECK-DIGIT
000700                                  PIC X(01).
000710      05  FILLER                  PIC X(01).
000720******************************************************************
000730  PROCEDURE                   DIVISION USING LK-LUHN-PARMS.
000740*-----------------------------------------------------------------
000750*  MAIN LINE - SUM THE 15 WEIGHTED DIGITS, THEN DERIVE THE
000760*  CHECK DIGIT THAT MAKES THE TOTAL A MULTIPLE OF 10.
000770*-----------------------------------------------------------------
000780  100-COMPUTE-LUHN-CHECK-DIGIT.
000790      PERFORM 200-SUM-WEIGHTED-DIGITS
000800              THRU 200-SUM-WEIGHTED-DIGITS-EXIT.
000810      PERFORM 300-DERIVE-CHECK-DIGIT
000820              THRU 300-DERIVE-CHECK-DIGIT-EXIT.
000830      EXIT    PROGRAM.
000840*-----------------------------------------------------------------
000850*  DOUBLE EVERY DIGIT AT AN EVEN 0-BASED POSITION (I.E. EVERY
000860*  ODD 1-BASED LK-SUB); IF THE DOUBLED VALUE EXCEEDS 9, SUBTRACT
000870*  9.  ACCUMULATE THE 15 RESULTING DIGITS INTO LK-DIGIT-SUM.
000880*-----------------------------------------------------------------
000890  200-SUM-WEIGHTED-DIGITS.
000900      MOVE    ZERO            TO  LK-DIGIT-SUM.
000910      PERFORM 210-WEIGH-ONE-DIGIT
000920              THRU 210-WEIGH-ONE-DIGIT-EXIT
000930              VARYING LK-SUB FROM 1 BY 1
000940                  UNTIL LK-SUB > 15.
000950  200-SUM-WEIGHTED-DIGITS-EXIT.
000960      EXIT.
000970*-----------------------------------------------------------------
000980  210-WEIGH-ONE-DIGIT.
000990      MOVE    LK-PREFIX-DIGITS (LK-SUB)    TO  LK-DIGIT-VALUE.
001000      DIVIDE  LK-SUB  BY  2  GIVING LK-DIVIDE-QUOT
001010              REMAINDER   LK-POSITION-REM.
001020      IF LK-POSITION-REM = 1
001030          MULTIPLY LK-DIGIT-VALUE BY 2 GIVING LK-DIGIT-VALUE
001040          IF LK-DIGIT-VALUE > 9
001050              SUBTRACT 9 FROM LK-DIGIT-VALUE
001060          END-IF
001070      END-IF.
001080      ADD     LK-DIGIT-VALUE  TO  LK-DIGIT-SUM.
001090  210-WEIGH-ONE-DIGIT-EXIT.
001100      EXIT.
001110*-----------------------------------------------------------------
001120*  THE CHECK DIGIT IS THE SMALLEST DIGIT THAT MAKES THE SUM A
001130*  MULTIPLE OF 10 - I.E. (10 - (SUM MOD 10)) MOD 10.
001140*-----------------------------------------------------------------
001150  300-DERIVE-CHECK-DIGIT.
001160      DIVIDE  LK-DIGIT-SUM  BY  10  GIVING LK-DIVIDE-QUOT
001170              REMAINDER   LK-DIVIDE-REM.
001180      IF LK-DIVIDE-REM = 0
001190          MOVE 0 TO LK-CHECK-DIGIT
001200      ELSE
001210          COMPUTE LK-CHECK-DIGIT = 10 - LK-DIVIDE-REM
001220      END-IF.
001230  300-DERIVE-CHECK-DIGIT-EXIT.
001240      EXIT.
