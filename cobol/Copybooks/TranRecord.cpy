000010******************************************************************
000020*  COPYBOOK    :  TRANREC
000030*  DESCRIPTION :  TRANSACTION RECORD LAYOUT - FAKE BANK PERSONAL
000040*                 BANKING RECORD SYSTEM.
000050*                 ONE OCCURRENCE PER REQUESTED OPERATION AGAINST
000060*                 AN ACCOUNT - CREATE, DEPOSIT, WITHDRAW, TRANSFER
000070*                 CLOSE, OR BALANCE INQUIRY.  READ SEQUENTIALLY BY
000080*                 ACCOUNT-BATCH-POST IN THE ORDER THE REQUESTS
000090*                 ARRIVED - THIS FILE IS NOT SORTED.
000100******************************************************************
000110*  MAINTENANCE HISTORY
000120*  DATE      BY   REQUEST     DESCRIPTION
000130*  --------  ---  ----------  ---------------------------------
000140*  03/11/87  RFH  INIT        ORIGINAL LAYOUT - TYPE, ACCOUNT,
000150*                             AMOUNT.
000160*  09/22/88  RFH  DPC-0117    ADDED TXN-RECEIVER-ACCT AND THE
000170*                             TXN-TYPE-TRANSFER CONDITION FOR
000180*                             ACCOUNT-TO-ACCOUNT TRANSFERS.
000190*  06/14/91  TLW  DPC-0288    ADDED TXN-ACCT-NUMBER-R AND
000200*                             TXN-RECEIVER-ACCT-R BREAKDOWNS TO
000210*                             MATCH THE MASTER RECORD'S BIN/BODY/
000220*                             CHECK-DIGIT SPLIT.
000230*  02/18/99  MDK  Y2K-0041    YEAR 2000 REVIEW - NO DATE FIELDS   Y2K0041 
000240*                             ON THIS RECORD.  NO CHANGE NEEDED.  Y2K0041
000250******************************************************************
000260  01  TRANSACTION-RECORD.
000270*     1=CREATE 2=DEPOSIT 3=WITHDRAW 4=TRANSFER 5=CLOSE 0=BALANCE
000280      05  TXN-TYPE                    PIC X(01).
000290          88  TXN-TYPE-BALANCE            VALUE '0'.
000300          88  TXN-TYPE-CREATE             VALUE '1'.
000310          88  TXN-TYPE-DEPOSIT            VALUE '2'.
000320          88  TXN-TYPE-WITHDRAW           VALUE '3'.
000330          88  TXN-TYPE-TRANSFER           VALUE '4'.
000340          88  TXN-TYPE-CLOSE              VALUE '5'.
000350          88  TXN-TYPE-VALID
000360                  VALUE '0' '1' '2' '3' '4' '5'.
000370*     BLANK FOR CREATE - SEE BATCH FLOW STEP 1.
000380      05  TXN-ACCT-NUMBER             PIC X(16).
000390      05  TXN-ACCT-NUMBER-R REDEFINES TXN-ACCT-NUMBER.
000400          10  TXN-ACCT-BIN            PIC X(06).
000410          10  TXN-ACCT-BODY           PIC X(09).
000420          10  TXN-ACCT-CHECK-DIGIT    PIC X(01).
000430*     CREATE ONLY.
000440      05  TXN-HOLDER-NAME             PIC X(40).
000450*     TRANSFER ONLY.
000460      05  TXN-RECEIVER-ACCT           PIC X(16).
000470      05  TXN-RECEIVER-ACCT-R REDEFINES TXN-RECEIVER-ACCT.
000480          10  TXN-RCVR-BIN            PIC X(06).
000490          10  TXN-RCVR-BODY           PIC X(09).
000500          10  TXN-RCVR-CHECK-DIGIT    PIC X(01).
000510      05  TXN-AMOUNT                  PIC S9(9)V99.
000520      05  FILLER                      PIC X(06).
