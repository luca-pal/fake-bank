000010******************************************************************
000020*  COPYBOOK    :  ACCTREC
000030*  DESCRIPTION :  ACCOUNT MASTER RECORD LAYOUT - FAKE BANK
000040*                 PERSONAL BANKING RECORD SYSTEM.
000050*                 SHARED BY ACCOUNT-BATCH-POST AS THE FD RECORD
000060*                 FOR THE ACCOUNT MASTER INPUT FILE AND THE
000070*                 REWRITTEN MASTER OUTPUT FILE, AND AS THE
000080*                 ELEMENT LAYOUT OF THE IN-MEMORY ACCOUNT TABLE
000090*                 BUILT AT THE START OF EACH POSTING RUN.
000100******************************************************************
000110*  MAINTENANCE HISTORY
000120*  DATE      BY   REQUEST     DESCRIPTION
000130*  --------  ---  ----------  ---------------------------------
000140*  03/11/87  RFH  INIT        ORIGINAL LAYOUT - ACCT NUMBER,
000150*                             PIN, HOLDER NAME, BALANCE,
000160*                             CREATED-AT.
000170*  09/22/88  RFH  DPC-0117    ADDED ACCT-NUMBER-R BREAKDOWN FOR
000180*                             THE BIN/BODY/CHECK-DIGIT SPLIT
000190*                             USED BY THE LUHN CHECKSUM ROUTINE.
000200*  06/14/91  TLW  DPC-0288    ADDED ACCT-CREATED-AT-R BREAKDOWN
000210*                             SO THE POSTING REPORT CAN EDIT THE
000220*                             CREATION TIMESTAMP WITHOUT A CALL.
000230*  01/09/92  TLW  DPC-0313    ADDED ACCT-PIN-R NUMERIC REDEFINE
000240*                             FOR THE LOGIN-CHECK COMPARE.
000250*  02/18/99  MDK  Y2K-0041    YEAR 2000 REVIEW - ACCT-CR-YEAR     Y2K0041 
000260*                             IS ALREADY STORED 4-DIGIT TEXT.     Y2K0041 
000270*                             NO DATA CHANGE REQUIRED.            Y2K0041 
000280*  11/02/03  PJS  DPC-0455    ADDED TRAILING FILLER PAD TO
000290*                             ALLOW FOR FUTURE FIELDS WITHOUT A
000300*                             LAYOUT WIDTH CHANGE.
000310******************************************************************
000320  01  ACCOUNT-RECORD.
000330      05  ACCT-NUMBER                 PIC X(16).
000340      05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
000350          10  ACCT-NUM-BIN            PIC X(06).
000360          10  ACCT-NUM-BODY           PIC X(09).
000370          10  ACCT-NUM-CHECK-DIGIT    PIC X(01).
000380      05  ACCT-PIN                    PIC X(04).
000390      05  ACCT-PIN-R REDEFINES ACCT-PIN
000400                                      PIC 9(04).
000410      05  ACCT-HOLDER-NAME            PIC X(40).
000420*  THIS IS A GENUINE CURRENCY AMOUNT, NOT A COUNTER, SO IT
000430*  STAYS PACKED-DECIMAL RATHER THAN THE BINARY COUNTERS THAT
000440*  APPEAR ELSEWHERE IN THIS SYSTEM.
000450      05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
000460      05  ACCT-CREATED-AT             PIC X(19).
000470*  BROKEN OUT AS 'YYYY-MM-DD-HH.MM.SS' - SEE DPC-0288.
000480      05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
000490          10  ACCT-CR-YEAR            PIC X(04).
000500          10  FILLER                  PIC X(01).
000510          10  ACCT-CR-MONTH           PIC X(02).
000520          10  FILLER                  PIC X(01).
000530          10  ACCT-CR-DAY             PIC X(02).
000540          10  FILLER                  PIC X(01).
000550          10  ACCT-CR-HOUR            PIC X(02).
000560          10  FILLER                  PIC X(01).
000570          10  ACCT-CR-MINUTE          PIC X(02).
000580          10  FILLER                  PIC X(01).
000590          10  ACCT-CR-SECOND          PIC X(02).
000600      05  FILLER                      PIC X(05).
